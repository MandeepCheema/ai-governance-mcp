000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  CHKLUHN.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEV Center.
000600       DATE-WRITTEN. 04/15/89.
000700       DATE-COMPILED. 04/15/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         SMALL SUBPROGRAM CALLED FROM GOVSCAN PARAGRAPH 414 TO
001300*         RUN THE LUHN CHECK-DIGIT TEST AGAINST A CANDIDATE
001400*         CREDIT-CARD NUMBER WITH ALL SEPARATORS ALREADY
001500*         STRIPPED OUT BY THE CALLER.  DOUBLES EVERY SECOND
001600*         DIGIT COUNTING FROM THE RIGHT, SPLITS THE DOUBLED
001700*         VALUE INTO ITS TENS AND UNITS DIGITS SO NO INTRINSIC
001800*         FUNCTION IS NEEDED, SUMS EVERYTHING, AND PASSES BACK
001900*         WHETHER THE TOTAL COMES OUT EVEN ON 10.
002000*
002100******************************************************************
002200* CHANGE LOG
002300* ----------------------------------------------------------------
002400* 041589JS  ORIGINAL SUBPROGRAM FOR THE GOVERNANCE SCAN PROJECT.
002500* 030599TD  Y2K -- NO DATE-SENSITIVE FIELDS IN THIS PROGRAM.
002600* 092204RL  CONFIRMED WORKS FOR 15-DIGIT AMEX CANDIDATES AS WELL
002700*            AS THE STANDARD 16-DIGIT LAYOUT -- NO CODE CHANGE
002800*            NEEDED, LOGGED HERE FOR THE RECORD.
002900******************************************************************
003000
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700       INPUT-OUTPUT SECTION.
003800
003900       DATA DIVISION.
004000       FILE SECTION.
004100
004200       WORKING-STORAGE SECTION.
004300       01  MISC-WS-FLDS.
004400           05  WS-LUHN-TOTAL           PIC 9(04) COMP.
004500           05  WS-SRC-POS              PIC 9(02) COMP.
004600           05  WS-KW-SUB               PIC 9(02) COMP.
004700           05  WS-POS-REM              PIC 9(01) COMP.
004800           05  WS-CHECK-REM            PIC 9(01) COMP.
004900           05  WS-DUMMY                PIC 9(04) COMP.
005000           05  FILLER                  PIC X(04).
005100
005200       01  WS-ONE-CHAR-GROUP.
005300           05  WS-ONE-CHAR             PIC X(01).
005400       01  WS-ONE-DIGIT REDEFINES WS-ONE-CHAR-GROUP PIC 9(01).
005500
005600******************************************************************
005700* WS-DOUBLED-GROUP HOLDS THE RESULT OF DOUBLING ONE DIGIT (0-18).
005800* WS-DOUBLED-ALT REDEFINES IT SO THE TENS AND UNITS DIGIT CAN BE
005900* ADDED SEPARATELY -- THE STANDARD SHOP WAY OF "CASTING OUT"
006000* WITHOUT FUNCTION MOD.
006100******************************************************************
006200       01  WS-DOUBLED-GROUP.
006300           05  WS-DOUBLED-VAL          PIC 9(02).
006400       01  WS-DOUBLED-ALT REDEFINES WS-DOUBLED-GROUP.
006500           05  WS-DOUBLED-TENS         PIC 9(01).
006600           05  WS-DOUBLED-UNITS        PIC 9(01).
006700
006800       LINKAGE SECTION.
006900       01  CARD-DIGITS              PIC X(32).
007000       01  CARD-DIGITS-TBL REDEFINES CARD-DIGITS.
007100           05  CARD-BYTE OCCURS 32 TIMES PIC X(01).
007200       01  DIGIT-COUNT               PIC 9(02) COMP.
007300       01  LUHN-VALID-SW             PIC X(01).
007400           88  LUHN-IS-VALID         VALUE "Y".
007500           88  LUHN-NOT-VALID        VALUE "N".
007600
007700       PROCEDURE DIVISION USING CARD-DIGITS, DIGIT-COUNT,
007800                                LUHN-VALID-SW.
007900       MAIN-CONTROL.
008000           MOVE "N" TO LUHN-VALID-SW.
008100           IF DIGIT-COUNT < 13 OR DIGIT-COUNT > 19
008200               GO TO MAIN-EXIT.
008300           MOVE ZERO TO WS-LUHN-TOTAL.
008400           PERFORM 100-SUM-ONE-DIGIT THRU 100-EXIT
008500                   VARYING WS-KW-SUB FROM 1 BY 1
008600                   UNTIL WS-KW-SUB > DIGIT-COUNT.
008700           DIVIDE WS-LUHN-TOTAL BY 10 GIVING WS-DUMMY
008800                   REMAINDER WS-CHECK-REM.
008900           IF WS-CHECK-REM = ZERO
009000               MOVE "Y" TO LUHN-VALID-SW.
009100       MAIN-EXIT.
009200           EXIT.
009300           GOBACK.
009400
009500******************************************************************
009600* 100-SUM-ONE-DIGIT -- WS-KW-SUB COUNTS POSITIONS FROM THE RIGHT,
009700* STARTING AT 1 FOR THE RIGHTMOST DIGIT.  EVERY SECOND POSITION
009800* (2, 4, 6, ...) IS DOUBLED BEFORE BEING ADDED IN.
009900******************************************************************
010000       100-SUM-ONE-DIGIT.
010100           COMPUTE WS-SRC-POS = DIGIT-COUNT - WS-KW-SUB + 1.
010200           MOVE CARD-BYTE(WS-SRC-POS) TO WS-ONE-CHAR.
010300           IF NOT WS-ONE-CHAR IS NUMERIC
010400               GO TO 100-EXIT.
010500           DIVIDE WS-KW-SUB BY 2 GIVING WS-DUMMY
010600                   REMAINDER WS-POS-REM.
010700           IF WS-POS-REM = ZERO
010800               COMPUTE WS-DOUBLED-VAL = WS-ONE-DIGIT * 2
010900               ADD WS-DOUBLED-TENS TO WS-LUHN-TOTAL
011000               ADD WS-DOUBLED-UNITS TO WS-LUHN-TOTAL
011100           ELSE
011200               ADD WS-ONE-DIGIT TO WS-LUHN-TOTAL.
011300       100-EXIT.
011400           EXIT.
