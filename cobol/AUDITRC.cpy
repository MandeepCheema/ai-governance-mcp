000100******************************************************************
000200*    AUDITRC  --  GOVERNANCE AUDIT TRAIL RECORD                  *
000300*    APPENDED, ONE PER SCANNED PROMPT (REJECTED PROMPTS ARE      *
000400*    NOT AUDITED).  AU-CHECK-VALUE IS CHAINED FROM THE PRIOR     *
000500*    ENTRY SO THAT ALTERING ANY STORED ENTRY INVALIDATES EVERY   *
000600*    LATER ONE -- SEE GOVSCAN PARAGRAPH 810 AND AUDITVFY         *
000700*    PARAGRAPH 200 FOR THE CHAIN ARITHMETIC.                    *
000800*    SHARED BETWEEN GOVSCAN (WRITER) AND AUDITVFY (READER).      *
000900******************************************************************
001000* 010695JS  ORIGINAL LAYOUT FOR THE GOVERNANCE SCAN PROJECT
001100* 072097MM  ADDED AU-PREV-CHECK SO VERIFY CAN WALK THE CHAIN
001200*            WITHOUT RE-READING THE WHOLE FILE BACKWARDS
001300* 030599TD  Y2K -- AU-SCAN-DATE CONFIRMED FULL 4-DIGIT YEAR
001400******************************************************************
001500      ** QSAM FILE
001600  01  AUDIT-RECORD.
001700      05  AU-SEQ                      PIC 9(06).
001800      05  AU-SCAN-DATE                PIC 9(08).
001900      05  AU-PROMPT-ID                PIC X(10).
002000      05  AU-EVENT-TYPE               PIC X(08).
002100          88  AU-EVENT-IS-SCAN        VALUE "SCAN    ".
002200      05  AU-ACTION                   PIC X(08).
002300      05  AU-PII-COUNT                PIC 9(03).
002400      05  AU-VIOL-COUNT               PIC 9(03).
002500      05  AU-USER-ID                  PIC X(08).
002600      05  AU-CHECK-VALUE              PIC 9(18).
002700      05  AU-PREV-CHECK               PIC 9(18).
002800      05  FILLER                      PIC X(110).
