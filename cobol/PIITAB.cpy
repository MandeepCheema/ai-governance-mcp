000100******************************************************************
000200*    PIITAB  --  PII PATTERN CATALOG AND MATCH WORK TABLE         *
000300*    WS-PII-CATALOG IS THE FIXED, COMPILE-TIME LIST OF SENSITIVE *
000400*    DATA PATTERNS GOVSCAN SCANS FOR.  THE TABLE ITSELF IS       *
000500*    BUILT IN PARAGRAPH 050-INIT-CATALOGS OF GOVSCAN -- SEE IT   *
000600*    FOR THE CATALOG-ORDER LIST OF PATTERN KEYS.                 *
000700*    THE EXTENDED PATTERNS (PASSPORT, LICENCE, IBAN, CRYPTO) ARE *
000800*    LEFT OUT OF THE TABLE ENTIRELY -- WS-EXTENDED-PII-SW IS THE *
000900*    SWITCH A FUTURE RELEASE WOULD FLIP TO TURN THEM ON.        *
001000*    WS-PII-MATCH-TABLE HOLDS THE HITS FOUND IN ONE PROMPT,      *
001100*    SORTED ASCENDING BY START POSITION BEFORE REDACTION.        *
001200******************************************************************
001300* 010695JS  ORIGINAL CATALOG -- SSN, EMAIL, PHONE, CARD, IP
001400* 042296MM  ADDED CLOUD-CREDENTIAL PATTERNS (AWS/GITHUB/SLACK/
001500*            API-KEY/PRIVATE-KEY) PER SECURITY REQUEST 96-114
001600* 030599TD  Y2K -- NO DATE-SENSITIVE FIELDS IN THIS COPYBOOK
001700******************************************************************
001800  01  WS-EXTENDED-PII-SW              PIC X(01) VALUE "N".
001900      88  WS-EXTENDED-PII-ON          VALUE "Y".
002000      88  WS-EXTENDED-PII-OFF         VALUE "N".
002100
002200  01  WS-PII-CATALOG-COUNT            PIC 9(02) COMP VALUE 10.
002300
002400  01  WS-PII-CATALOG.
002500      05  WS-PII-CAT-ENTRY OCCURS 10 TIMES
002600                  INDEXED BY WS-PII-CAT-IDX.
002700          10  PC-TYPE                 PIC X(12).
002800          10  PC-NAME                 PIC X(30).
002900          10  PC-SEVERITY             PIC X(08).
003000          10  FILLER                  PIC X(06).
003100
003200  01  WS-PII-MATCH-COUNT              PIC 9(03) COMP VALUE ZERO.
003300
003400  01  WS-PII-MATCH-TABLE.
003500      05  WS-PII-MATCH-ENTRY OCCURS 50 TIMES
003600                  INDEXED BY WS-PII-MTCH-IDX.
003700          10  PM-TYPE                 PIC X(12).
003800          10  PM-NAME                 PIC X(30).
003900          10  PM-START                PIC 9(04).
004000          10  PM-LENGTH               PIC 9(04).
004100          10  PM-SEVERITY             PIC X(08).
004200          10  FILLER                  PIC X(08).
004300
004400  01  WS-PII-SUMMARY-COUNTS.
004500      05  WS-PII-CNT-CRITICAL         PIC 9(03) COMP-3 VALUE ZERO.
004600      05  WS-PII-CNT-HIGH             PIC 9(03) COMP-3 VALUE ZERO.
004700      05  WS-PII-CNT-MEDIUM           PIC 9(03) COMP-3 VALUE ZERO.
004800      05  WS-PII-CNT-LOW              PIC 9(03) COMP-3 VALUE ZERO.
004900      05  FILLER                      PIC X(04).
