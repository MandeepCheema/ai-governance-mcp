000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  GOVSCAN.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 03/14/89.
000600       DATE-COMPILED. 03/14/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM RUNS THE DAILY GOVERNANCE SCAN OVER A
001300      *          BATCH OF SUBMITTED PROMPTS BEFORE THEY ARE RELEASED
001400      *          TO THE DOWNSTREAM CONSUMER SYSTEM.
001500      *
001600      *          FOR EVERY PROMPT IT DETECTS SENSITIVE DATA ITEMS
001700      *          (PII AND CREDENTIALS), CHECKS THE TEXT AGAINST THE
001800      *          CONTENT-POLICY CATALOG, REDACTS WHAT IT FOUND,
001900      *          SCORES THE RISK, DECIDES WHETHER THE PROMPT IS
002000      *          ALLOWED, WARNED OR BLOCKED, AND APPENDS A TAMPER-
002100      *          EVIDENT AUDIT ENTRY.  DAILY STATISTICS ARE KEPT BY
002200      *          CONTROL BREAK ON THE SCAN DATE AND PRINTED AS A
002300      *          SUMMARY REPORT AT END OF JOB.
002400      *
002500      ******************************************************************
002600      * CHANGE LOG
002700      * ----------------------------------------------------------------
002800      * 031489JS  ORIGINAL PROGRAM FOR THE GOVERNANCE SCAN PROJECT.
002900      * 031489JS  BUILT PII DETECTION AGAINST SSN/EMAIL/PHONE/CARD/IP.
003000      * 041589JS  ADDED LUHN CHECK CALL FOR CREDIT-CARD CANDIDATES.
003100      * 062290MM  ADDED THE FIVE CONTENT-POLICY CATEGORIES PER THE
003200      *            GOVERNANCE COMMITTEE'S INITIAL RULE SET (REQ 90-22).
003300      * 021292TGD BALANCING LOGIC FOR THE AUDIT SEQUENCE ADDED AFTER
003400      *            THE MARCH RUN DROPPED THREE ENTRIES MID-FILE.
003500      * 081492AK  RISK SCORE BANDS TIGHTENED -- CRITICAL NOW AT 70,
003600      *            NOT 80, PER SECURITY REVIEW.
003700      * 042296MM  ADDED CLOUD-CREDENTIAL PATTERNS (AWS/GITHUB/SLACK/
003800      *            API-KEY/PRIVATE-KEY) PER SECURITY REQUEST 96-114.
003900      * 051897MM  THREE REDACTION STYLES ADDED; DEFAULT REMAINS THE
004000      *            PLAIN [REDACTED] MARKER.
004100      * 072097MM  AUDIT RECORD NOW CARRIES AU-PREV-CHECK SO AUDITVFY
004200      *            CAN WALK THE CHAIN WITHOUT A SEPARATE LOOKUP FILE.
004300      * 030599TD  Y2K REMEDIATION -- PR-SCAN-DATE AND AU-SCAN-DATE
004400      *            CONFIRMED FULL 4-DIGIT YEAR, NO 2-DIGIT YEAR FIELDS
004500      *            ANYWHERE IN THIS PROGRAM.  TESTED AGAINST 01/01/2000
004600      *            AND 02/29/2000 SAMPLE DATES.  SIGNED OFF BY QA.
004700      * 111503TD  FIXED 0C7 WHEN PR-TEXT-LEN CAME IN ZERO ON A BLANK
004800      *            SUBMISSION -- NOW TREATED AS A ZERO-LENGTH SCAN
004900      *            RATHER THAN DIVIDING BY IT.
005000      * 092204RL  EXTENDED PII/POLICY CATALOG SWITCHES ADDED, BOTH
005100      *            DEFAULT OFF UNTIL LEGAL SIGNS OFF ON THE EXTRA
005200      *            PATTERNS (PASSPORT/LICENCE/IBAN/CRYPTO, ETC).
005300      * 051509RL  MINOR -- TIGHTENED THE WORD-BOUNDARY CHECK ON THE
005400      *            NUMERIC PATTERNS AFTER A FALSE-POSITIVE SSN HIT
005500      *            INSIDE A LONGER ACCOUNT NUMBER.
005510      * 030712RL  610-COPY-UNMATCHED/640-COPY-TAIL WERE COPYING THE
005520      *            UNMATCHED SPANS OUT OF WS-WORK-TEXT (THE UPPERCASED
005530      *            SCRATCH COPY) INSTEAD OF PR-TEXT, SO SR-REDACTED-TEXT
005540      *            CAME OUT ALL CAPS OUTSIDE THE REDACTED SPANS.  BOTH
005550      *            PARAGRAPHS NOW COPY FROM PR-TEXT.  WS-WORK-TEXT IS
005560      *            FOR THE DETECTOR PARAGRAPHS ONLY AND IS NEVER TO BE
005570      *            MOVED BACK OUT TO A RECORD FIELD.
005600      ******************************************************************
005700
005800               INPUT FILE              -   DDS0001.PROMPTS
005900
006000               OUTPUT FILE PRODUCED    -   DDS0001.SCANOUT
006100
006200               AUDIT FILE (APPENDED)   -   DDS0001.AUDIT
006300
006400               STATISTICS FILE         -   DDS0001.STATS
006500
006600               REPORT FILE             -   DDS0001.REPORT
006700
006800               DUMP FILE               -   SYSOUT
006900
007000      ******************************************************************
007100       ENVIRONMENT DIVISION.
007200       CONFIGURATION SECTION.
007300       SOURCE-COMPUTER. IBM-390.
007400       OBJECT-COMPUTER. IBM-390.
007500       SPECIAL-NAMES.
007600           C01 IS TOP-OF-FORM
007700           UPSI-0 ON STATUS IS EXTENDED-CATALOG-SW.
007800       INPUT-OUTPUT SECTION.
007900       FILE-CONTROL.
008000           SELECT SYSOUT
008100           ASSIGN TO UT-S-SYSOUT
008200             ORGANIZATION IS SEQUENTIAL.
008300
008400           SELECT PROMPTS
008500           ASSIGN TO UT-S-PROMPTS
008600             ACCESS MODE IS SEQUENTIAL
008700             FILE STATUS IS OFCODE.
008800
008900           SELECT SCANOUT
009000           ASSIGN TO UT-S-SCANOUT
009100             ACCESS MODE IS SEQUENTIAL
009200             FILE STATUS IS OFCODE.
009300
009400           SELECT AUDIT
009500           ASSIGN TO UT-S-AUDIT
009600             ACCESS MODE IS SEQUENTIAL
009700             FILE STATUS IS OFCODE.
009800
009900           SELECT STATS
010000           ASSIGN TO UT-S-STATS
010100             ACCESS MODE IS SEQUENTIAL
010200             FILE STATUS IS OFCODE.
010300
010400           SELECT REPORT
010500           ASSIGN TO UT-S-REPORT
010600             ACCESS MODE IS SEQUENTIAL
010700             FILE STATUS IS OFCODE.
010800
010900       DATA DIVISION.
011000       FILE SECTION.
011100       FD  SYSOUT
011200           RECORDING MODE IS F
011300           LABEL RECORDS ARE STANDARD
011400           RECORD CONTAINS 130 CHARACTERS
011500           BLOCK CONTAINS 0 RECORDS
011600           DATA RECORD IS SYSOUT-REC.
011700       01  SYSOUT-REC  PIC X(130).
011800
011900      ****** THIS FILE IS PASSED IN FROM THE SUBMISSION QUEUE
012000      ****** ONE RECORD PER PROMPT AWAITING RELEASE TO THE CONSUMER
012100      ****** INPUT MUST ARRIVE SORTED ASCENDING BY PR-SCAN-DATE SO THE
012200      ****** DAILY STATISTICS CONTROL BREAK WORKS
012300       FD  PROMPTS
012400           RECORDING MODE IS F
012500           LABEL RECORDS ARE STANDARD
012600           RECORD CONTAINS 1010 CHARACTERS
012700           BLOCK CONTAINS 0 RECORDS
012800           DATA RECORD IS PROMPT-REC-DATA.
012900       01  PROMPT-REC-DATA PIC X(1010).
013000
013100      ****** ONE SCAN-RESULT RECORD IS WRITTEN FOR EVERY PROMPT READ,
013200      ****** INCLUDING REJECTED ONES
013300       FD  SCANOUT
013400           RECORDING MODE IS F
013500           LABEL RECORDS ARE STANDARD
013600           RECORD CONTAINS 1040 CHARACTERS
013700           BLOCK CONTAINS 0 RECORDS
013800           DATA RECORD IS SCANOUT-REC-DATA.
013900       01  SCANOUT-REC-DATA PIC X(1040).
014000
014100      ****** AUDIT ENTRIES ARE APPENDED -- REJECTED PROMPTS ARE NOT
014200      ****** AUDITED.  SEE PARAGRAPH 810 FOR THE CHAIN ARITHMETIC.
014300       FD  AUDIT
014400           RECORDING MODE IS F
014500           LABEL RECORDS ARE STANDARD
014600           RECORD CONTAINS 200 CHARACTERS
014700           BLOCK CONTAINS 0 RECORDS
014800           DATA RECORD IS AUDIT-REC-DATA.
014900       01  AUDIT-REC-DATA PIC X(200).
015000
015100      ****** ONE RECORD PER BUSINESS DATE ACTIVE IN THIS RUN
015200       FD  STATS
015300           RECORDING MODE IS F
015400           LABEL RECORDS ARE STANDARD
015500           RECORD CONTAINS 48 CHARACTERS
015600           BLOCK CONTAINS 0 RECORDS
015700           DATA RECORD IS STATS-REC-DATA.
015800       01  STATS-REC-DATA PIC X(48).
015900
016000      ****** GOVERNANCE SUMMARY REPORT -- STANDARD 132-COLUMN PRINT LINE
016100       FD  REPORT
016200           RECORDING MODE IS F
016300           LABEL RECORDS ARE STANDARD
016400           RECORD CONTAINS 132 CHARACTERS
016500           BLOCK CONTAINS 0 RECORDS
016600           DATA RECORD IS REPORT-REC-DATA.
016700       01  REPORT-REC-DATA PIC X(132).
016800
016900       WORKING-STORAGE SECTION.
017000
017100       01  FILE-STATUS-CODES.
017200           05  OFCODE                  PIC X(2).
017300               88 CODE-WRITE    VALUE SPACES.
017310           05  FILLER                  PIC X(02).
017400
017500       COPY PROMPTRC.
017600
017700       COPY SCANRSLT.
017800
017900       COPY AUDITRC.
018000
018100       COPY STATSRC.
018200
018300       COPY PIITAB.
018400
018500       COPY POLTAB.
018600
018700       COPY ABENDRC.
018800
018900       01  WS-SYSOUT-REC.
019000           05  MSG                     PIC X(80).
019100           05  FILLER                  PIC X(50) VALUE SPACES.
019200
019300       77  WS-DATE                     PIC 9(6).
019400       77  EXTENDED-CATALOG-SW         PIC 9(1) VALUE ZERO.
019500
019600      ******************************************************************
019700      * WS-RUN-DATE-FIELDS CARRIES TODAY'S DATE FOR THE REPORT HEADER.
019800      * WS-RUN-DATE-ALT REDEFINES IT SO OTHER PARAGRAPHS CAN WALK THE
019900      * YEAR, MONTH AND DAY AS SEPARATE PIECES WITHOUT A SECOND FIELD.
020000      ******************************************************************
020100       01  WS-RUN-DATE-FIELDS.
020200           05  WS-RUN-CCYYMMDD         PIC 9(8) VALUE ZERO.
020300
020400       01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
020500           05  WS-RUN-CCYY              PIC 9(4).
020600           05  WS-RUN-MM                PIC 9(2).
020700           05  WS-RUN-DD                PIC 9(2).
020800
020900       01  COUNTERS-IDXS-AND-ACCUMULATORS.
021000           05 RECORDS-WRITTEN          PIC 9(7) COMP.
021100           05 RECORDS-REJECTED         PIC 9(7) COMP.
021200           05 RECORDS-READ             PIC 9(9) COMP.
021300           05 RECORDS-AUDITED          PIC 9(7) COMP.
021400           05 RECORDS-BLOCKED          PIC 9(7) COMP.
021500           05 ROW-SUB                  PIC 9(2) COMP.
021600           05 WS-KW-SUB                PIC 9(2) COMP.
021700           05 WS-POL-SUB                PIC 9(2) COMP.
021800           05 WS-SRC-POS               PIC 9(4) COMP.
021900           05 WS-OUT-POS                PIC 9(4) COMP.
022000           05 WS-SCAN-POS               PIC 9(4) COMP.
022100           05 WS-MATCH-LEN              PIC 9(4) COMP.
022200           05 WS-KW-TALLY                PIC 9(4) COMP.
022300           05 WS-KW-ONE-LEN              PIC 9(2) COMP.
022400           05 WS-TRAIL-CT                PIC 9(2) COMP.
022500           05 WS-NAME-LEN                PIC 9(2) COMP.
022510           05 FILLER                    PIC X(04).
022600
022700       01  MISC-WS-FLDS.
022800           05 STR-LTH                  PIC 9(04) VALUE 0.
022900           05 RETURN-CD                PIC S9(04) VALUE 0.
023000           05 TRUNC-LTH                PIC 9(04) VALUE 0.
023010           05 FILLER                   PIC X(04).
023100
023200       01  FLAGS-AND-SWITCHES.
023300           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
023400               88 NO-MORE-DATA VALUE "N".
023500           05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
023600               88 RECORD-REJECTED  VALUE "Y".
023700               88 VALID-RECORD     VALUE "N".
023800           05 FIRST-DATE-SW            PIC X(01) VALUE "Y".
023900               88 FIRST-DATE-IN-RUN     VALUE "Y".
024000               88 NOT-FIRST-DATE        VALUE "N".
024100           05 LUHN-VALID-SW            PIC X(01) VALUE "N".
024200               88 LUHN-PASSED           VALUE "Y".
024300               88 LUHN-FAILED           VALUE "N".
024400           05 WS-TLD-OK-SW              PIC X(01) VALUE "Y".
024410           05 FILLER                    PIC X(03).
024500
024600      ******************************************************************
024700      * WS-WORK-TEXT IS THE CASE-FOLDED COPY OF PR-TEXT USED FOR EVERY
024800      * PATTERN AND KEYWORD TEST.  WS-WORK-TEXT-NUM REDEFINES IT SO
024900      * THE DETECTOR PARAGRAPHS CAN ADDRESS IT ONE BYTE AT A TIME.
025000      ******************************************************************
025100       01  WS-WORK-TEXT                PIC X(980) VALUE SPACES.
025200       01  WS-WORK-TEXT-NUM REDEFINES WS-WORK-TEXT.
025300           05  WS-WORK-BYTE OCCURS 980 TIMES PIC X(1).
025400
025500       01  WS-ONE-CHAR-GROUP.
025600           05  WS-ONE-CHAR             PIC X(01).
025700       01  WS-ONE-DIGIT REDEFINES WS-ONE-CHAR-GROUP PIC 9(01).
025800
025900      ******************************************************************
026000      * WS-SWAP-PII-ENTRY IS A HOLD AREA THE SAME SIZE AS ONE ROW OF
026100      * WS-PII-MATCH-TABLE (12+30+4+4+8+8 = 66 BYTES), USED BY THE
026200      * BUBBLE SORT IN PARAGRAPH 425 TO EXCHANGE TWO ROWS.
026300      ******************************************************************
026400       01  WS-SWAP-PII-ENTRY            PIC X(66) VALUE SPACES.
026500
026600       01  WS-REDACT-WORK               PIC X(1000) VALUE SPACES.
026700       01  WS-REPL-TEXT                 PIC X(32)  VALUE SPACES.
026800       01  WS-REPL-LEN                  PIC 9(2) COMP VALUE ZERO.
026900
027000       01  WS-REDACT-STYLE-SW           PIC X(01) VALUE "1".
027100           88  REDACT-STYLE-BASIC       VALUE "1".
027200           88  REDACT-STYLE-TYPE        VALUE "2".
027300           88  REDACT-STYLE-XXX         VALUE "3".
027400
027500      ******************************************************************
027600      * SCRATCH KEYWORD/PHRASE TABLE -- LOADED FRESH FOR EACH POLICY
027700      * BEFORE CALLING PARAGRAPH 529.  16 SLOTS COVERS THE LARGEST
027800      * LIST IN THE CATALOG (HARMFUL-CONTENT PHRASES, 12 ENTRIES).
027900      ******************************************************************
028000       01  WS-SCAN-KEYWORD-COUNT        PIC 9(2) COMP VALUE ZERO.
028100       01  WS-SCAN-KEYWORD-TABLE.
028200           05  WS-SCAN-KW OCCURS 16 TIMES PIC X(30).
028300       01  WS-SCAN-FOUND-SW             PIC X(01) VALUE "N".
028400           88  WS-SCAN-FOUND            VALUE "Y".
028500       01  WS-SCAN-FOUND-KEYWORD        PIC X(30) VALUE SPACES.
028600
028700      ******************************************************************
028800      * AUDIT CHAIN WORKING FIELDS.  WS-CHECK-RAW IS DELIBERATELY
028900      * WIDER THAN THE 18-DIGIT OUTPUT FIELD SO THE MODULO-10**18
029000      * REDUCTION IN PARAGRAPH 810 NEVER OVERFLOWS BEFORE WE TAKE IT.
029100      ******************************************************************
029200       01  WS-PREV-CHECK-VALUE          PIC 9(18) COMP-3 VALUE ZERO.
029300       01  WS-CHECK-RAW                 PIC 9(20) COMP-3 VALUE ZERO.
029400       01  WS-CHECK-HI                  PIC 9(20) COMP-3 VALUE ZERO.
029500       01  WS-CHECK-KEY-SUM             PIC 9(09) COMP-3 VALUE ZERO.
029600       01  WS-ID-CHAR-SUM               PIC 9(05) COMP-3 VALUE ZERO.
029700       01  WS-ACTION-WEIGHT             PIC 9(02) COMP-3 VALUE ZERO.
029800
029900       01  WS-RISK-SCORE-WORK           PIC 9(3) COMP-3 VALUE ZERO.
030000       01  WS-RISK-PII-POINTS           PIC 9(3) COMP-3 VALUE ZERO.
030100       01  WS-RISK-POL-POINTS           PIC 9(3) COMP-3 VALUE ZERO.
030200       01  WS-RISK-RECOMMENDATION       PIC X(45) VALUE SPACES.
030300
030400       01  WS-COMPLIANT-SW              PIC X(01) VALUE "Y".
030500           88  WS-IS-COMPLIANT          VALUE "Y".
030600           88  WS-NOT-COMPLIANT         VALUE "N".
030650       01  WS-COMPLIANCE-RECOMMENDATION PIC X(28) VALUE SPACES.
030700
030800       01  MAX-TEXT-LENGTH              PIC 9(4) COMP VALUE 1000.
030900
031000      ******************************************************************
031100      * FORCED-ABEND FIELDS -- PARAGRAPH 1000 DIVIDES BY WS-ABEND-
031200      * DIVISOR (ALWAYS ZERO) TO PRODUCE A REAL SYSTEM ABEND ONCE THE
031300      * DIAGNOSTIC LINE HAS BEEN WRITTEN, THE WAY THIS SHOP ALWAYS HAS.
031400      ******************************************************************
031500       01  WS-ABEND-DIVISOR             PIC 9(1) VALUE ZERO.
031600       01  WS-ABEND-DIVIDEND            PIC 9(1) VALUE 1.
031700       01  WS-ABEND-RESULT               PIC 9(1) VALUE ZERO.
031800
031900      ******************************************************************
032000      * MEDICAL-ADVICE KEYWORD AND PHRASE LITERALS
032100      ******************************************************************
032200       01  WS-MED-KEYWORDS.
032300           05  WS-MED-KW OCCURS 11 TIMES PIC X(30).
032400       01  WS-MED-PHRASES.
032500           05  WS-MED-PH OCCURS 8 TIMES PIC X(30).
032600
032700      ******************************************************************
032800      * LEGAL-ADVICE KEYWORD AND PHRASE LITERALS
032900      ******************************************************************
033000       01  WS-LEG-KEYWORDS.
033100           05  WS-LEG-KW OCCURS 10 TIMES PIC X(30).
033200       01  WS-LEG-PHRASES.
033300           05  WS-LEG-PH OCCURS 6 TIMES PIC X(30).
033400
033500      ******************************************************************
033600      * FINANCIAL-ADVICE KEYWORD AND PHRASE LITERALS
033700      ******************************************************************
033800       01  WS-FIN-KEYWORDS.
033900           05  WS-FIN-KW OCCURS 9 TIMES PIC X(30).
034000       01  WS-FIN-PHRASES.
034100           05  WS-FIN-PH OCCURS 6 TIMES PIC X(30).
034200
034300      ******************************************************************
034400      * HARMFUL-CONTENT KEYWORD AND PHRASE LITERALS
034500      ******************************************************************
034600       01  WS-HRM-KEYWORDS.
034700           05  WS-HRM-KW OCCURS 6 TIMES PIC X(30).
034800       01  WS-HRM-PHRASES.
034900           05  WS-HRM-PH OCCURS 12 TIMES PIC X(30).
035000
035100      ******************************************************************
035200      * INTERNAL-DATA KEYWORD AND PHRASE LITERALS
035300      ******************************************************************
035400       01  WS-INT-KEYWORDS.
035500           05  WS-INT-KW OCCURS 7 TIMES PIC X(30).
035600       01  WS-INT-PHRASES.
035700           05  WS-INT-PH OCCURS 9 TIMES PIC X(30).
035800
035900       PROCEDURE DIVISION.
036000       MAIN-CONTROL.
036100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036200           PERFORM 100-MAINLINE THRU 100-EXIT
036300                   UNTIL NO-MORE-DATA.
036400           PERFORM 999-CLEANUP THRU 999-EXIT.
036500           MOVE +0 TO RETURN-CODE.
036600           GOBACK.
036700
036800       000-HOUSEKEEPING.
036900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037000           DISPLAY "******** BEGIN JOB GOVSCAN ********".
037100           ACCEPT  WS-DATE FROM DATE.
037200           ACCEPT  WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
037300           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
037400                      WS-DATE-TOTALS-TABLE.
037500           PERFORM 050-INIT-CATALOGS THRU 050-EXIT.
037600           PERFORM 800-OPEN-FILES THRU 800-EXIT.
037700           PERFORM 900-READ-PROMPTS THRU 900-EXIT.
037800           IF NO-MORE-DATA
037900               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
038000               GO TO 1000-ABEND-RTN.
038100       000-EXIT.
038200           EXIT.
038300
038400       050-INIT-CATALOGS.
038500           MOVE "050-INIT-CATALOGS" TO PARA-NAME.
038600      ******** PII PATTERN CATALOG -- CATALOG ORDER DRIVES THE SCAN
038700      ******** SEQUENCE IN PARAGRAPH 400 AND THE DEFAULT OUTPUT ORDER.
038800           MOVE "SSN"          TO PC-TYPE(1).
038900           MOVE "SOCIAL SECURITY NUMBER" TO PC-NAME(1).
039000           MOVE "HIGH"         TO PC-SEVERITY(1).
039100           MOVE "EMAIL"        TO PC-TYPE(2).
039200           MOVE "EMAIL ADDRESS" TO PC-NAME(2).
039300           MOVE "MEDIUM"       TO PC-SEVERITY(2).
039400           MOVE "US-PHONE"     TO PC-TYPE(3).
039500           MOVE "US PHONE NUMBER" TO PC-NAME(3).
039600           MOVE "MEDIUM"       TO PC-SEVERITY(3).
039700           MOVE "CREDIT-CARD"  TO PC-TYPE(4).
039800           MOVE "CREDIT CARD NUMBER" TO PC-NAME(4).
039900           MOVE "HIGH"         TO PC-SEVERITY(4).
040000           MOVE "IP-ADDRESS"   TO PC-TYPE(5).
040100           MOVE "IP ADDRESS"   TO PC-NAME(5).
040200           MOVE "LOW"          TO PC-SEVERITY(5).
040300           MOVE "AWS-KEY"      TO PC-TYPE(6).
040400           MOVE "AWS ACCESS KEY" TO PC-NAME(6).
040500           MOVE "CRITICAL"     TO PC-SEVERITY(6).
040600           MOVE "GITHUB-TOKEN" TO PC-TYPE(7).
040700           MOVE "GITHUB ACCESS TOKEN" TO PC-NAME(7).
040800           MOVE "CRITICAL"     TO PC-SEVERITY(7).
040900           MOVE "SLACK-TOKEN"  TO PC-TYPE(8).
041000           MOVE "SLACK TOKEN"  TO PC-NAME(8).
041100           MOVE "HIGH"         TO PC-SEVERITY(8).
041200           MOVE "PRIVATE-KEY"  TO PC-TYPE(9).
041300           MOVE "PRIVATE KEY HEADER" TO PC-NAME(9).
041400           MOVE "CRITICAL"     TO PC-SEVERITY(9).
041500           MOVE "API-KEY"      TO PC-TYPE(10).
041600           MOVE "API KEY OR TOKEN" TO PC-NAME(10).
041700           MOVE "HIGH"         TO PC-SEVERITY(10).
041800
041900      ******** CONTENT POLICY CATALOG -- CATALOG ORDER DRIVES THE
042000      ******** SCAN SEQUENCE IN PARAGRAPH 500.
042100           MOVE "MEDICAL-ADVICE"   TO PLC-POLICY(1).
042200           MOVE "MEDICAL"          TO PLC-CATEGORY(1).
042300           MOVE "BLOCK"            TO PLC-ACTION(1).
042400           MOVE "HIGH"             TO PLC-SEVERITY(1).
042500           MOVE "Medical advice detected. Consult a licensed healthcar
042600      -    "e professional."       TO PLC-MESSAGE(1).
042700
042800           MOVE "LEGAL-ADVICE"     TO PLC-POLICY(2).
042900           MOVE "LEGAL"            TO PLC-CATEGORY(2).
043000           MOVE "BLOCK"            TO PLC-ACTION(2).
043100           MOVE "HIGH"             TO PLC-SEVERITY(2).
043200           MOVE "Legal advice detected. Consult a qualified attorney."
043300                                    TO PLC-MESSAGE(2).
043400
043500           MOVE "FINANCIAL-ADVICE" TO PLC-POLICY(3).
043600           MOVE "FINANCIAL"        TO PLC-CATEGORY(3).
043700           MOVE "WARN"             TO PLC-ACTION(3).
043800           MOVE "MEDIUM"           TO PLC-SEVERITY(3).
043900           MOVE "Financial advice detected. Consult a licensed financi
044000      -    "al advisor."           TO PLC-MESSAGE(3).
044100
044200           MOVE "HARMFUL-CONTENT"  TO PLC-POLICY(4).
044300           MOVE "SAFETY"           TO PLC-CATEGORY(4).
044400           MOVE "BLOCK"            TO PLC-ACTION(4).
044500           MOVE "CRITICAL"         TO PLC-SEVERITY(4).
044600           MOVE "Content policy violation. This content is not allowe
044700      -    "d."                    TO PLC-MESSAGE(4).
044800
044900           MOVE "INTERNAL-DATA"    TO PLC-POLICY(5).
045000           MOVE "CONFIDENTIAL"     TO PLC-CATEGORY(5).
045100           MOVE "WARN"             TO PLC-ACTION(5).
045200           MOVE "MEDIUM"           TO PLC-SEVERITY(5).
045300           MOVE "Potentially confidential information detected."
045400                                    TO PLC-MESSAGE(5).
045500
045600      ******** MEDICAL-ADVICE KEYWORDS/PHRASES
045700           MOVE "MEDICAL ADVICE"     TO WS-MED-KW(1).
045800           MOVE "DIAGNOSIS"          TO WS-MED-KW(2).
045900           MOVE "DIAGNOSE"           TO WS-MED-KW(3).
046000           MOVE "PRESCRIBE"          TO WS-MED-KW(4).
046100           MOVE "PRESCRIPTION"       TO WS-MED-KW(5).
046200           MOVE "TREATMENT PLAN"     TO WS-MED-KW(6).
046300           MOVE "MEDICATION"         TO WS-MED-KW(7).
046400           MOVE "DOSAGE"             TO WS-MED-KW(8).
046500           MOVE "SYMPTOMS INDICATE"  TO WS-MED-KW(9).
046600           MOVE "MEDICAL OPINION"    TO WS-MED-KW(10).
046700           MOVE "HEALTH ADVICE"      TO WS-MED-KW(11).
046800           MOVE "WHAT MEDICATION"    TO WS-MED-PH(1).
046900           MOVE "WHICH MEDICINE"     TO WS-MED-PH(2).
047000           MOVE "WHICH MEDICINES"    TO WS-MED-PH(3).
047100           MOVE "WHICH DRUG"         TO WS-MED-PH(4).
047200           MOVE "WHICH DRUGS"        TO WS-MED-PH(5).
047300           MOVE "SHOULD I TAKE"      TO WS-MED-PH(6).
047400           MOVE "DO I NEED TO SEE A DOCTOR" TO WS-MED-PH(7).
047500           MOVE "DIAGNOSE MY SYMPTOMS" TO WS-MED-PH(8).
047600
047700      ******** LEGAL-ADVICE KEYWORDS/PHRASES
047800           MOVE "LEGAL ADVICE"       TO WS-LEG-KW(1).
047900           MOVE "LEGAL COUNSEL"      TO WS-LEG-KW(2).
048000           MOVE "LAWSUIT"            TO WS-LEG-KW(3).
048100           MOVE "SUE"                TO WS-LEG-KW(4).
048200           MOVE "LEGAL ACTION"       TO WS-LEG-KW(5).
048300           MOVE "LEGAL RIGHTS"       TO WS-LEG-KW(6).
048400           MOVE "ATTORNEY"           TO WS-LEG-KW(7).
048500           MOVE "LAWYER"             TO WS-LEG-KW(8).
048600           MOVE "LEGAL OPINION"      TO WS-LEG-KW(9).
048700           MOVE "CONTRACT REVIEW"    TO WS-LEG-KW(10).
048800           MOVE "CAN I SUE"          TO WS-LEG-PH(1).
048900           MOVE "SHOULD I SUE"       TO WS-LEG-PH(2).
049000           MOVE "IS THIS LEGAL"      TO WS-LEG-PH(3).
049100           MOVE "IS THIS ILLEGAL"    TO WS-LEG-PH(4).
049200           MOVE "WHAT ARE MY LEGAL RIGHTS" TO WS-LEG-PH(5).
049300           MOVE "WHAT ARE MY LEGAL OPTIONS" TO WS-LEG-PH(6).
049400
049500      ******** FINANCIAL-ADVICE KEYWORDS/PHRASES
049600           MOVE "INVESTMENT ADVICE"  TO WS-FIN-KW(1).
049700           MOVE "STOCK TIPS"         TO WS-FIN-KW(2).
049800           MOVE "FINANCIAL PLANNING" TO WS-FIN-KW(3).
049900           MOVE "BUY THIS STOCK"     TO WS-FIN-KW(4).
050000           MOVE "INVEST IN"          TO WS-FIN-KW(5).
050100           MOVE "TRADING STRATEGY"   TO WS-FIN-KW(6).
050200           MOVE "PORTFOLIO ADVICE"   TO WS-FIN-KW(7).
050300           MOVE "RETIREMENT PLANNING" TO WS-FIN-KW(8).
050400           MOVE "TAX ADVICE"         TO WS-FIN-KW(9).
050500           MOVE "SHOULD I BUY STOCK" TO WS-FIN-PH(1).
050600           MOVE "SHOULD I BUY CRYPTO" TO WS-FIN-PH(2).
050700           MOVE "WHEN TO SELL STOCK" TO WS-FIN-PH(3).
050800           MOVE "WHEN TO SELL CRYPTO" TO WS-FIN-PH(4).
050900           MOVE "BEST INVESTMENT STRATEGY" TO WS-FIN-PH(5).
051000           MOVE "BEST INVESTMENT OPPORTUNITY" TO WS-FIN-PH(6).
051100
051200      ******** HARMFUL-CONTENT KEYWORDS/PHRASES
051300           MOVE "SELF HARM"          TO WS-HRM-KW(1).
051400           MOVE "SUICIDE"            TO WS-HRM-KW(2).
051500           MOVE "HURT MYSELF"        TO WS-HRM-KW(3).
051600           MOVE "END MY LIFE"        TO WS-HRM-KW(4).
051700           MOVE "HARMFUL"            TO WS-HRM-KW(5).
051800           MOVE "DANGEROUS ACTIVITY" TO WS-HRM-KW(6).
051900           MOVE "HOW TO MAKE BOMB"      TO WS-HRM-PH(1).
052000           MOVE "HOW TO MAKE WEAPON"    TO WS-HRM-PH(2).
052100           MOVE "HOW TO MAKE EXPLOSIVE" TO WS-HRM-PH(3).
052200           MOVE "HOW TO BUILD BOMB"     TO WS-HRM-PH(4).
052300           MOVE "HOW TO BUILD WEAPON"   TO WS-HRM-PH(5).
052400           MOVE "HOW TO BUILD EXPLOSIVE" TO WS-HRM-PH(6).
052500           MOVE "HOW TO CREATE BOMB"    TO WS-HRM-PH(7).
052600           MOVE "HOW TO CREATE WEAPON"  TO WS-HRM-PH(8).
052700           MOVE "HOW TO CREATE EXPLOSIVE" TO WS-HRM-PH(9).
052800           MOVE "WAYS TO HARM"          TO WS-HRM-PH(10).
052900           MOVE "WAYS TO HURT"          TO WS-HRM-PH(11).
053000           MOVE "WAYS TO INJURE"        TO WS-HRM-PH(12).
053100
053200      ******** INTERNAL-DATA KEYWORDS/PHRASES
053300           MOVE "CONFIDENTIAL"          TO WS-INT-KW(1).
053400           MOVE "INTERNAL ONLY"         TO WS-INT-KW(2).
053500           MOVE "DO NOT SHARE"          TO WS-INT-KW(3).
053600           MOVE "PROPRIETARY"           TO WS-INT-KW(4).
053700           MOVE "TRADE SECRET"          TO WS-INT-KW(5).
053800           MOVE "COMPANY CONFIDENTIAL"  TO WS-INT-KW(6).
053900           MOVE "RESTRICTED"            TO WS-INT-KW(7).
054000           MOVE "INTERNAL DOCUMENT"     TO WS-INT-PH(1).
054100           MOVE "INTERNAL INFORMATION"  TO WS-INT-PH(2).
054200           MOVE "INTERNAL DATA"         TO WS-INT-PH(3).
054300           MOVE "CONFIDENTIAL DOCUMENT" TO WS-INT-PH(4).
054400           MOVE "CONFIDENTIAL INFORMATION" TO WS-INT-PH(5).
054500           MOVE "CONFIDENTIAL DATA"     TO WS-INT-PH(6).
054600           MOVE "DO NOT SHARE"          TO WS-INT-PH(7).
054700           MOVE "DO NOT DISTRIBUTE"     TO WS-INT-PH(8).
054800           MOVE "DO NOT DISCLOSE"       TO WS-INT-PH(9).
054900
055000      ******** EXTENDED CATALOGS STAY OFF UNTIL LEGAL SIGNS OFF --
055100      ******** UPSI-0 ON THE JOB CARD WOULD FLIP THIS SWITCH ON.
055200           IF EXTENDED-CATALOG-SW = 1
055300               MOVE "Y" TO WS-EXTENDED-PII-SW
055400               MOVE "Y" TO WS-EXTENDED-POL-SW
055500           ELSE
055600               MOVE "N" TO WS-EXTENDED-PII-SW
055700               MOVE "N" TO WS-EXTENDED-POL-SW.
055800       050-EXIT.
055900           EXIT.
056000
056100       100-MAINLINE.
056200           MOVE "100-MAINLINE" TO PARA-NAME.
056300           MOVE "N" TO ERROR-FOUND-SW.
056400           PERFORM 200-LENGTH-EDIT THRU 200-EXIT.
056500
056600           IF RECORD-REJECTED
056700               ADD +1 TO RECORDS-REJECTED
056800               PERFORM 750-WRITE-SCANOUT THRU 750-EXIT
056900           ELSE
057000               PERFORM 400-PII-DETECT THRU 400-EXIT
057100               PERFORM 500-POLICY-CHECK THRU 500-EXIT
057200               PERFORM 600-REDACT-TEXT THRU 600-EXIT
057300               PERFORM 700-DISPOSITION THRU 700-EXIT
057400               PERFORM 720-RISK-SCORE THRU 720-EXIT
057500               PERFORM 730-COMPLIANCE-CHECK THRU 730-EXIT
057600               PERFORM 740-LOG-DIAGNOSTIC THRU 740-EXIT
057700               ADD +1 TO RECORDS-WRITTEN
057800               PERFORM 750-WRITE-SCANOUT THRU 750-EXIT
057900               PERFORM 800-WRITE-AUDIT THRU 800-EXIT.
058000
058100           PERFORM 900-STATS-ACCUM THRU 900-EXIT.
058200           PERFORM 900-READ-PROMPTS THRU 900-EXIT.
058300       100-EXIT.
058400           EXIT.
058500
058600       200-LENGTH-EDIT.
058700           MOVE "200-LENGTH-EDIT" TO PARA-NAME.
058800           MOVE "N" TO ERROR-FOUND-SW.
058900           IF PR-TEXT-LEN > MAX-TEXT-LENGTH
059000               MOVE "Y" TO ERROR-FOUND-SW
059100               MOVE SPACES TO SCAN-RESULT-RECORD
059200               MOVE PR-PROMPT-ID TO SR-PROMPT-ID
059300               MOVE "REJECTED" TO SR-ACTION
059400               MOVE "N" TO SR-SAFE-FLAG
059500               MOVE ZERO TO SR-PII-COUNT, SR-VIOL-COUNT,
059600                            SR-RISK-SCORE
059700               MOVE "LOW     " TO SR-RISK-LEVEL
059800               MOVE ZERO TO SR-REDACTED-LEN
059900               MOVE SPACES TO SR-REDACTED-TEXT.
060000       200-EXIT.
060100           EXIT.
060200
060300      ******************************************************************
060400      * 400-PII-DETECT -- ONE PASS PER CATALOG PATTERN, IN CATALOG
060500      * ORDER, OVER PR-TEXT(1:PR-TEXT-LEN).  EVERY DETECTOR APPENDS TO
060600      * WS-PII-MATCH-TABLE; 425 SORTS THE TABLE ASCENDING BY START
060700      * POSITION ONCE ALL PATTERNS HAVE RUN.
060800      ******************************************************************
060900       400-PII-DETECT.
061000           MOVE "400-PII-DETECT" TO PARA-NAME.
061100           MOVE ZERO TO WS-PII-MATCH-COUNT.
061200           MOVE SPACES TO WS-WORK-TEXT.
061300           IF PR-TEXT-LEN > ZERO
061400               MOVE PR-TEXT(1:PR-TEXT-LEN) TO
061500                                         WS-WORK-TEXT(1:PR-TEXT-LEN)
061600               INSPECT WS-WORK-TEXT(1:PR-TEXT-LEN)
061700                       CONVERTING
061800                       "abcdefghijklmnopqrstuvwxyz"
061900                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062000
062100           PERFORM 410-DETECT-SSN         THRU 410-EXIT.
062200           PERFORM 411-DETECT-EMAIL       THRU 411-EXIT.
062300           PERFORM 412-DETECT-PHONE       THRU 412-EXIT.
062400           PERFORM 413-DETECT-CARD        THRU 413-EXIT.
062500           PERFORM 415-DETECT-IP          THRU 415-EXIT.
062600           PERFORM 416-DETECT-AWS-KEY     THRU 416-EXIT.
062700           PERFORM 417-DETECT-GITHUB      THRU 417-EXIT.
062800           PERFORM 418-DETECT-SLACK       THRU 418-EXIT.
062900           PERFORM 419-DETECT-PRIVATE-KEY THRU 419-EXIT.
063000           PERFORM 420-DETECT-API-KEY     THRU 420-EXIT.
063100           PERFORM 425-SORT-PII-MATCHES   THRU 425-EXIT.
063200           PERFORM 430-SUMMARIZE-PII      THRU 430-EXIT.
063300       400-EXIT.
063400           EXIT.
063500
063600      ******************************************************************
063700      * A MATCH ONLY COUNTS WHEN IT SITS ON A WORD BOUNDARY -- THE
063800      * BYTE BEFORE THE MATCH AND THE BYTE AFTER IT MUST NOT BE A
063900      * LETTER OR DIGIT.  PARAGRAPH 405 DOES THAT TEST FOR ANY
064000      * CANDIDATE SPAN (WS-SCAN-POS, WS-MATCH-LEN).
064100      ******************************************************************
064200       405-CHECK-WORD-BOUNDARY.
064300           MOVE "Y" TO WS-SCAN-FOUND-SW.
064400           IF WS-SCAN-POS > 1
064500               MOVE WS-WORK-BYTE(WS-SCAN-POS - 1) TO WS-ONE-CHAR
064600               IF WS-ONE-CHAR IS NUMERIC OR WS-ONE-CHAR IS ALPHABETIC
064700                   MOVE "N" TO WS-SCAN-FOUND-SW.
064800           IF (WS-SCAN-POS + WS-MATCH-LEN) <= PR-TEXT-LEN
064900               MOVE WS-WORK-BYTE(WS-SCAN-POS + WS-MATCH-LEN) TO
065000                                                        WS-ONE-CHAR
065100               IF WS-ONE-CHAR IS NUMERIC OR WS-ONE-CHAR IS ALPHABETIC
065200                   MOVE "N" TO WS-SCAN-FOUND-SW.
065300       405-EXIT.
065400           EXIT.
065500
065600       406-ADD-PII-MATCH.
065700           IF WS-PII-MATCH-COUNT < 50
065800               ADD 1 TO WS-PII-MATCH-COUNT
065900               SET WS-PII-MTCH-IDX TO WS-PII-MATCH-COUNT
066000               MOVE PC-TYPE(ROW-SUB)     TO PM-TYPE(WS-PII-MTCH-IDX)
066100               MOVE PC-NAME(ROW-SUB)     TO PM-NAME(WS-PII-MTCH-IDX)
066200               MOVE WS-SCAN-POS          TO PM-START(WS-PII-MTCH-IDX)
066300               MOVE WS-MATCH-LEN         TO PM-LENGTH(WS-PII-MTCH-IDX)
066400               MOVE PC-SEVERITY(ROW-SUB) TO
066500                                     PM-SEVERITY(WS-PII-MTCH-IDX).
066600       406-EXIT.
066700           EXIT.
066800
066900      ******************************************************************
067000      * SSN -- 999-99-9999, WORD-BOUNDED, CATALOG ROW 1
067100      ******************************************************************
067200       410-DETECT-SSN.
067300           MOVE 1 TO ROW-SUB.
067400           MOVE 11 TO WS-MATCH-LEN.
067500           PERFORM 410A-SSN-AT THRU 410A-EXIT
067600                   VARYING WS-SCAN-POS FROM 1 BY 1
067700                   UNTIL WS-SCAN-POS > PR-TEXT-LEN - 10.
067800       410-EXIT.
067900           EXIT.
068000
068100       410A-SSN-AT.
068200           IF WS-WORK-BYTE(WS-SCAN-POS)       IS NUMERIC AND
068300              WS-WORK-BYTE(WS-SCAN-POS + 1)    IS NUMERIC AND
068400              WS-WORK-BYTE(WS-SCAN-POS + 2)    IS NUMERIC AND
068500              WS-WORK-BYTE(WS-SCAN-POS + 3)     = "-"       AND
068600              WS-WORK-BYTE(WS-SCAN-POS + 4)    IS NUMERIC AND
068700              WS-WORK-BYTE(WS-SCAN-POS + 5)    IS NUMERIC AND
068800              WS-WORK-BYTE(WS-SCAN-POS + 6)     = "-"       AND
068900              WS-WORK-BYTE(WS-SCAN-POS + 7)    IS NUMERIC AND
069000              WS-WORK-BYTE(WS-SCAN-POS + 8)    IS NUMERIC AND
069100              WS-WORK-BYTE(WS-SCAN-POS + 9)    IS NUMERIC AND
069200              WS-WORK-BYTE(WS-SCAN-POS + 10)   IS NUMERIC
069300               PERFORM 405-CHECK-WORD-BOUNDARY THRU 405-EXIT
069400               IF WS-SCAN-FOUND
069500                   PERFORM 406-ADD-PII-MATCH THRU 406-EXIT.
069600       410A-EXIT.
069700           EXIT.
069800
069900      ******************************************************************
070000      * EMAIL -- [A-Z0-9._%+-]+ "@" [A-Z0-9.-]+ "." [A-Z]{2,}
070100      ******************************************************************
070200       411-DETECT-EMAIL.
070300           MOVE 2 TO ROW-SUB.
070400           PERFORM 411A-TRY-EMAIL-AT THRU 411A-EXIT
070500                   VARYING WS-SCAN-POS FROM 1 BY 1
070600                   UNTIL WS-SCAN-POS > PR-TEXT-LEN.
070700       411-EXIT.
070800           EXIT.
070900
071000       411A-TRY-EMAIL-AT.
071100           IF WS-WORK-BYTE(WS-SCAN-POS) NOT = "@"
071200               GO TO 411A-EXIT.
071300      ******** WALK LEFT WHILE THE LOCAL-PART CLASS HOLDS
071400           MOVE WS-SCAN-POS TO WS-SRC-POS.
071500           PERFORM 411B-WALK-LEFT THRU 411B-EXIT
071600                   UNTIL WS-SRC-POS = 1 OR
071700                   NOT (WS-WORK-BYTE(WS-SRC-POS - 1) IS NUMERIC OR
071800                        WS-WORK-BYTE(WS-SRC-POS - 1) IS ALPHABETIC OR
071900                        WS-WORK-BYTE(WS-SRC-POS - 1) = "." OR
072000                        WS-WORK-BYTE(WS-SRC-POS - 1) = "_" OR
072100                        WS-WORK-BYTE(WS-SRC-POS - 1) = "%" OR
072200                        WS-WORK-BYTE(WS-SRC-POS - 1) = "+" OR
072300                        WS-WORK-BYTE(WS-SRC-POS - 1) = "-").
072400           IF WS-SRC-POS = WS-SCAN-POS
072500               GO TO 411A-EXIT.
072600      ******** WALK RIGHT OVER DOMAIN CHARACTERS, REMEMBER LAST "."
072700           MOVE WS-SCAN-POS TO WS-OUT-POS.
072800           MOVE ZERO TO WS-KW-TALLY.
072900           PERFORM 411C-WALK-RIGHT THRU 411C-EXIT
073000                   UNTIL WS-OUT-POS >= PR-TEXT-LEN OR
073100                   NOT (WS-WORK-BYTE(WS-OUT-POS + 1) IS NUMERIC OR
073200                        WS-WORK-BYTE(WS-OUT-POS + 1) IS ALPHABETIC OR
073300                        WS-WORK-BYTE(WS-OUT-POS + 1) = "." OR
073400                        WS-WORK-BYTE(WS-OUT-POS + 1) = "-").
073500           IF WS-KW-TALLY = ZERO OR WS-KW-TALLY = WS-OUT-POS
073600               GO TO 411A-EXIT.
073700      ******** AT LEAST TWO LETTERS MUST FOLLOW THE LAST DOT
073800           IF (WS-OUT-POS - WS-KW-TALLY) < 2
073900               GO TO 411A-EXIT.
074000           MOVE "Y" TO WS-TLD-OK-SW.
074100           PERFORM 411D-CHECK-TLD-CHAR THRU 411D-EXIT
074200                   VARYING WS-POL-SUB FROM WS-KW-TALLY + 1 BY 1
074300                   UNTIL WS-POL-SUB > WS-OUT-POS.
074400           IF WS-TLD-OK-SW = "N"
074500               GO TO 411A-EXIT.
074600           MOVE WS-SRC-POS TO WS-SCAN-POS.
074700           COMPUTE WS-MATCH-LEN = WS-OUT-POS - WS-SRC-POS + 1.
074800           PERFORM 405-CHECK-WORD-BOUNDARY THRU 405-EXIT.
074900           IF WS-SCAN-FOUND
075000               PERFORM 406-ADD-PII-MATCH THRU 406-EXIT.
075100       411A-EXIT.
075200           EXIT.
075300
075400       411B-WALK-LEFT.
075500           SUBTRACT 1 FROM WS-SRC-POS.
075600       411B-EXIT.
075700           EXIT.
075800
075900       411C-WALK-RIGHT.
076000           ADD 1 TO WS-OUT-POS.
076100           IF WS-WORK-BYTE(WS-OUT-POS) = "."
076200               MOVE WS-OUT-POS TO WS-KW-TALLY.
076300       411C-EXIT.
076400           EXIT.
076500
076600       411D-CHECK-TLD-CHAR.
076700           IF NOT WS-WORK-BYTE(WS-POL-SUB) IS ALPHABETIC
076800               MOVE "N" TO WS-TLD-OK-SW.
076900       411D-EXIT.
077000           EXIT.
077100
077200      ******************************************************************
077300      * US-PHONE -- 999-999-9999, (999) 999-9999, 999.999.9999 OR
077400      * 10 STRAIGHT DIGITS.
077500      ******************************************************************
077600       412-DETECT-PHONE.
077700           MOVE 3 TO ROW-SUB.
077800           PERFORM 412C-PHONE-AT THRU 412C-EXIT
077900                   VARYING WS-SCAN-POS FROM 1 BY 1
078000                   UNTIL WS-SCAN-POS > PR-TEXT-LEN - 13.
078100       412-EXIT.
078200           EXIT.
078300
078400       412C-PHONE-AT.
078500           PERFORM 412A-TRY-PLAIN-PHONE THRU 412A-EXIT.
078600           PERFORM 412B-TRY-PAREN-PHONE THRU 412B-EXIT.
078700       412C-EXIT.
078800           EXIT.
078900
079000       412A-TRY-PLAIN-PHONE.
079100      ******** 999-999-9999 / 999.999.9999 / 9999999999, SEPARATOR
079200      ******** MUST BE CONSISTENT ACROSS BOTH GAPS (OR ABSENT ON BOTH)
079300           IF NOT (WS-WORK-BYTE(WS-SCAN-POS)     IS NUMERIC AND
079400                   WS-WORK-BYTE(WS-SCAN-POS + 1)  IS NUMERIC AND
079500                   WS-WORK-BYTE(WS-SCAN-POS + 2)  IS NUMERIC)
079600               GO TO 412A-EXIT.
079700           IF WS-WORK-BYTE(WS-SCAN-POS + 3) = "-" OR
079800              WS-WORK-BYTE(WS-SCAN-POS + 3) = "."
079900               IF NOT (WS-WORK-BYTE(WS-SCAN-POS + 4)  IS NUMERIC AND
080000                       WS-WORK-BYTE(WS-SCAN-POS + 5)  IS NUMERIC AND
080100                       WS-WORK-BYTE(WS-SCAN-POS + 6)  IS NUMERIC AND
080200                       WS-WORK-BYTE(WS-SCAN-POS + 7) =
080300                           WS-WORK-BYTE(WS-SCAN-POS + 3) AND
080400                       WS-WORK-BYTE(WS-SCAN-POS + 8)  IS NUMERIC AND
080500                       WS-WORK-BYTE(WS-SCAN-POS + 9)  IS NUMERIC AND
080600                       WS-WORK-BYTE(WS-SCAN-POS + 10) IS NUMERIC AND
080700                       WS-WORK-BYTE(WS-SCAN-POS + 11) IS NUMERIC)
080800                   GO TO 412A-EXIT
080900               END-IF
081000               MOVE 12 TO WS-MATCH-LEN
081100           ELSE
081200               IF NOT (WS-WORK-BYTE(WS-SCAN-POS + 3)  IS NUMERIC AND
081300                       WS-WORK-BYTE(WS-SCAN-POS + 4)  IS NUMERIC AND
081400                       WS-WORK-BYTE(WS-SCAN-POS + 5)  IS NUMERIC AND
081500                       WS-WORK-BYTE(WS-SCAN-POS + 6)  IS NUMERIC AND
081600                       WS-WORK-BYTE(WS-SCAN-POS + 7)  IS NUMERIC AND
081700                       WS-WORK-BYTE(WS-SCAN-POS + 8)  IS NUMERIC AND
081800                       WS-WORK-BYTE(WS-SCAN-POS + 9)  IS NUMERIC)
081900                   GO TO 412A-EXIT
082000               END-IF
082100               MOVE 10 TO WS-MATCH-LEN
082200           END-IF.
082300           PERFORM 405-CHECK-WORD-BOUNDARY THRU 405-EXIT.
082400           IF WS-SCAN-FOUND
082500               PERFORM 406-ADD-PII-MATCH THRU 406-EXIT.
082600       412A-EXIT.
082700           EXIT.
082800
082900       412B-TRY-PAREN-PHONE.
083000      ******** (999) 999-9999
083100           IF WS-WORK-BYTE(WS-SCAN-POS) NOT = "("
083200               GO TO 412B-EXIT.
083300           IF NOT (WS-WORK-BYTE(WS-SCAN-POS + 1) IS NUMERIC AND
083400                   WS-WORK-BYTE(WS-SCAN-POS + 2) IS NUMERIC AND
083500                   WS-WORK-BYTE(WS-SCAN-POS + 3) IS NUMERIC AND
083600                   WS-WORK-BYTE(WS-SCAN-POS + 4) = ")"       AND
083700                   WS-WORK-BYTE(WS-SCAN-POS + 5) = " "       AND
083800                   WS-WORK-BYTE(WS-SCAN-POS + 6) IS NUMERIC AND
083900                   WS-WORK-BYTE(WS-SCAN-POS + 7) IS NUMERIC AND
084000                   WS-WORK-BYTE(WS-SCAN-POS + 8) IS NUMERIC AND
084100                   WS-WORK-BYTE(WS-SCAN-POS + 9) = "-"       AND
084200                   WS-WORK-BYTE(WS-SCAN-POS + 10) IS NUMERIC AND
084300                   WS-WORK-BYTE(WS-SCAN-POS + 11) IS NUMERIC AND
084400                   WS-WORK-BYTE(WS-SCAN-POS + 12) IS NUMERIC AND
084500                   WS-WORK-BYTE(WS-SCAN-POS + 13) IS NUMERIC)
084600               GO TO 412B-EXIT.
084700           MOVE 14 TO WS-MATCH-LEN.
084800           PERFORM 405-CHECK-WORD-BOUNDARY THRU 405-EXIT.
084900           IF WS-SCAN-FOUND
085000               PERFORM 406-ADD-PII-MATCH THRU 406-EXIT.
085100       412B-EXIT.
085200           EXIT.
085300
085400      ******************************************************************
085500      * CREDIT-CARD -- FOUR GROUPS OF 4 DIGITS, OPTIONAL SINGLE
085600      * HYPHEN OR SPACE SEPARATOR, LUHN-VALID ONLY.  SUBPROGRAM
085700      * CHKLUHN DOES THE CHECK-DIGIT ARITHMETIC.
085800      ******************************************************************
085900       413-DETECT-CARD.
086000           MOVE 4 TO ROW-SUB.
086100           PERFORM 413A-TRY-CARD-AT THRU 413A-EXIT
086200                   VARYING WS-SCAN-POS FROM 1 BY 1
086300                   UNTIL WS-SCAN-POS > PR-TEXT-LEN - 18.
086400       413-EXIT.
086500           EXIT.
086600
086700       413A-TRY-CARD-AT.
086800           IF NOT (WS-WORK-BYTE(WS-SCAN-POS)     IS NUMERIC AND
086900                   WS-WORK-BYTE(WS-SCAN-POS + 1)  IS NUMERIC AND
087000                   WS-WORK-BYTE(WS-SCAN-POS + 2)  IS NUMERIC AND
087100                   WS-WORK-BYTE(WS-SCAN-POS + 3)  IS NUMERIC)
087200               GO TO 413A-EXIT.
087300           MOVE WS-WORK-BYTE(WS-SCAN-POS + 4) TO WS-ONE-CHAR.
087400           IF WS-ONE-CHAR = "-" OR WS-ONE-CHAR = " "
087500               MOVE 1 TO WS-KW-ONE-LEN
087600           ELSE
087700               MOVE 0 TO WS-KW-ONE-LEN.
087800           MOVE WS-SCAN-POS TO WS-SRC-POS.
087900           ADD 4 TO WS-SRC-POS.
088000           ADD WS-KW-ONE-LEN TO WS-SRC-POS.
088100           PERFORM 413B-CARD-GROUP THRU 413B-EXIT
088200                   VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 3.
088300           IF ROW-SUB = 99
088400               MOVE 4 TO ROW-SUB
088500               GO TO 413A-EXIT.
088600           MOVE 4 TO ROW-SUB.
088700           COMPUTE WS-MATCH-LEN = WS-SRC-POS - WS-SCAN-POS.
088800           PERFORM 405-CHECK-WORD-BOUNDARY THRU 405-EXIT.
088900           IF NOT WS-SCAN-FOUND
089000               GO TO 413A-EXIT.
089100           PERFORM 414-LUHN-CHECK THRU 414-EXIT.
089200           IF LUHN-PASSED
089300               PERFORM 406-ADD-PII-MATCH THRU 406-EXIT.
089400       413A-EXIT.
089500           EXIT.
089600
089700       413B-CARD-GROUP.
089800           IF NOT (WS-WORK-BYTE(WS-SRC-POS)     IS NUMERIC AND
089900                   WS-WORK-BYTE(WS-SRC-POS + 1)  IS NUMERIC AND
090000                   WS-WORK-BYTE(WS-SRC-POS + 2)  IS NUMERIC AND
090100                   WS-WORK-BYTE(WS-SRC-POS + 3)  IS NUMERIC)
090200               MOVE 99 TO ROW-SUB
090300           ELSE
090400               ADD 4 TO WS-SRC-POS
090500               IF ROW-SUB < 3 AND WS-KW-ONE-LEN = 1
090600                   IF WS-WORK-BYTE(WS-SRC-POS) =
090700                           WS-WORK-BYTE(WS-SCAN-POS + 4)
090800                       ADD 1 TO WS-SRC-POS
090900                   END-IF
091000               END-IF
091100           END-IF.
091200       413B-EXIT.
091300           EXIT.
091400
091500      ******************************************************************
091600      * 414-LUHN-CHECK -- STRIPS SEPARATORS, CALLS CHKLUHN, SETS
091700      * LUHN-VALID-SW.
091800      ******************************************************************
091900       414-LUHN-CHECK.
092000           MOVE SPACES TO WS-REPL-TEXT.
092100           MOVE ZERO TO WS-REPL-LEN.
092200           PERFORM 414A-COPY-DIGIT THRU 414A-EXIT
092300                   VARYING WS-OUT-POS FROM WS-SCAN-POS BY 1
092400                   UNTIL WS-OUT-POS > WS-SCAN-POS + WS-MATCH-LEN - 1.
092500           MOVE "N" TO LUHN-VALID-SW.
092600           CALL "CHKLUHN" USING WS-REPL-TEXT, WS-REPL-LEN,
092700                                 LUHN-VALID-SW.
092800       414-EXIT.
092900           EXIT.
093000
093100       414A-COPY-DIGIT.
093200           MOVE WS-WORK-BYTE(WS-OUT-POS) TO WS-ONE-CHAR.
093300           IF WS-ONE-CHAR IS NUMERIC
093400               ADD 1 TO WS-REPL-LEN
093500               MOVE WS-ONE-CHAR TO WS-REPL-TEXT(WS-REPL-LEN:1).
093600       414A-EXIT.
093700           EXIT.
093800
093900      ******************************************************************
094000      * IP-ADDRESS -- FOUR DOT-SEPARATED OCTETS, 0-255, 1-3 DIGITS
094100      ******************************************************************
094200       415-DETECT-IP.
094300           MOVE 5 TO ROW-SUB.
094400           PERFORM 415A-TRY-IP-AT THRU 415A-EXIT
094500                   VARYING WS-SCAN-POS FROM 1 BY 1
094600                   UNTIL WS-SCAN-POS > PR-TEXT-LEN.
094700       415-EXIT.
094800           EXIT.
094900
095000       415A-TRY-IP-AT.
095100           IF NOT WS-WORK-BYTE(WS-SCAN-POS) IS NUMERIC
095200               GO TO 415A-EXIT.
095300           IF WS-SCAN-POS > 1 AND WS-WORK-BYTE(WS-SCAN-POS - 1) IS
095400                                                              NUMERIC
095500               GO TO 415A-EXIT.
095600           MOVE WS-SCAN-POS TO WS-SRC-POS.
095700           PERFORM 415B-TRY-OCTET THRU 415B-EXIT
095800                   VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 4.
095900           IF ROW-SUB = 99
096000               MOVE 5 TO ROW-SUB
096100               GO TO 415A-EXIT.
096200           MOVE 5 TO ROW-SUB.
096300           COMPUTE WS-MATCH-LEN = WS-SRC-POS - WS-SCAN-POS - 1.
096400           PERFORM 405-CHECK-WORD-BOUNDARY THRU 405-EXIT.
096500           IF WS-SCAN-FOUND
096600               PERFORM 406-ADD-PII-MATCH THRU 406-EXIT.
096700       415A-EXIT.
096800           EXIT.
096900
097000       415B-TRY-OCTET.
097100           MOVE ZERO TO WS-KW-ONE-LEN.
097200           MOVE ZERO TO WS-MATCH-LEN.
097300           PERFORM 415C-OCTET-DIGIT THRU 415C-EXIT
097400                   UNTIL WS-KW-ONE-LEN = 3 OR WS-SRC-POS > 980
097500                      OR NOT WS-WORK-BYTE(WS-SRC-POS) IS NUMERIC.
097600           IF WS-KW-ONE-LEN = ZERO OR WS-MATCH-LEN > 255
097700               MOVE 99 TO ROW-SUB
097800               GO TO 415B-EXIT.
097900           IF ROW-SUB < 4
098000               IF WS-SRC-POS > 980 OR
098100                       WS-WORK-BYTE(WS-SRC-POS) NOT = "."
098200                   MOVE 99 TO ROW-SUB
098300                   GO TO 415B-EXIT
098400               END-IF
098500               ADD 1 TO WS-SRC-POS
098600           END-IF.
098700       415B-EXIT.
098800           EXIT.
098900
099000       415C-OCTET-DIGIT.
099100           MOVE WS-WORK-BYTE(WS-SRC-POS) TO WS-ONE-CHAR.
099200           COMPUTE WS-MATCH-LEN = WS-MATCH-LEN * 10 + WS-ONE-DIGIT.
099300           ADD 1 TO WS-KW-ONE-LEN.
099400           ADD 1 TO WS-SRC-POS.
099500       415C-EXIT.
099600           EXIT.
099700
099800      ******************************************************************
099900      * AWS-KEY -- AKIA/ABIA/ACCA/ASIA + EXACTLY 16 OF [A-Z0-9]
100000      ******************************************************************
100100       416-DETECT-AWS-KEY.
100200           MOVE 6 TO ROW-SUB.
100300           PERFORM 416Z-AWS-AT THRU 416Z-EXIT
100400                   VARYING WS-SCAN-POS FROM 1 BY 1
100500                   UNTIL WS-SCAN-POS > PR-TEXT-LEN - 19.
100600       416-EXIT.
100700           EXIT.
100800
100900       416Z-AWS-AT.
101000           IF WS-WORK-TEXT(WS-SCAN-POS:4) = "AKIA" OR
101100              WS-WORK-TEXT(WS-SCAN-POS:4) = "ABIA" OR
101200              WS-WORK-TEXT(WS-SCAN-POS:4) = "ACCA" OR
101300              WS-WORK-TEXT(WS-SCAN-POS:4) = "ASIA"
101400               PERFORM 416A-CHECK-AWS-TAIL THRU 416A-EXIT.
101500       416Z-EXIT.
101600           EXIT.
101700
101800       416A-CHECK-AWS-TAIL.
101900           MOVE ZERO TO WS-KW-TALLY.
102000           PERFORM 416B-AWS-TAIL-CHAR THRU 416B-EXIT
102100                   VARYING WS-SRC-POS FROM WS-SCAN-POS + 4 BY 1
102200                   UNTIL WS-SRC-POS > WS-SCAN-POS + 19.
102300           IF WS-KW-TALLY = 99
102400               GO TO 416A-EXIT.
102500           MOVE 20 TO WS-MATCH-LEN.
102600           PERFORM 405-CHECK-WORD-BOUNDARY THRU 405-EXIT.
102700           IF WS-SCAN-FOUND
102800               PERFORM 406-ADD-PII-MATCH THRU 406-EXIT.
102900       416A-EXIT.
103000           EXIT.
103100
103200       416B-AWS-TAIL-CHAR.
103300           IF NOT (WS-WORK-BYTE(WS-SRC-POS) IS NUMERIC OR
103400                   WS-WORK-BYTE(WS-SRC-POS) IS ALPHABETIC)
103500               MOVE 99 TO WS-KW-TALLY.
103600       416B-EXIT.
103700           EXIT.
103800
103900      ******************************************************************
104000      * GITHUB-TOKEN -- ghp_/gho_/ghu_/ghs_/ghr_ + 36 ALPHANUMERIC
104100      ******************************************************************
104200       417-DETECT-GITHUB.
104300           MOVE 7 TO ROW-SUB.
104400           PERFORM 417Z-GITHUB-AT THRU 417Z-EXIT
104500                   VARYING WS-SCAN-POS FROM 1 BY 1
104600                   UNTIL WS-SCAN-POS > PR-TEXT-LEN - 39.
104700       417-EXIT.
104800           EXIT.
104900
105000       417Z-GITHUB-AT.
105100           IF WS-WORK-TEXT(WS-SCAN-POS:4) = "GHP_" OR
105200              WS-WORK-TEXT(WS-SCAN-POS:4) = "GHO_" OR
105300              WS-WORK-TEXT(WS-SCAN-POS:4) = "GHU_" OR
105400              WS-WORK-TEXT(WS-SCAN-POS:4) = "GHS_" OR
105500              WS-WORK-TEXT(WS-SCAN-POS:4) = "GHR_"
105600               PERFORM 417A-CHECK-GITHUB-TAIL THRU 417A-EXIT.
105700       417Z-EXIT.
105800           EXIT.
105900
106000       417A-CHECK-GITHUB-TAIL.
106100           MOVE ZERO TO WS-KW-TALLY.
106200           PERFORM 417B-GITHUB-TAIL-CHAR THRU 417B-EXIT
106300                   VARYING WS-SRC-POS FROM WS-SCAN-POS + 4 BY 1
106400                   UNTIL WS-SRC-POS > WS-SCAN-POS + 39.
106500           IF WS-KW-TALLY = 99
106600               GO TO 417A-EXIT.
106700           MOVE 40 TO WS-MATCH-LEN.
106800           PERFORM 405-CHECK-WORD-BOUNDARY THRU 405-EXIT.
106900           IF WS-SCAN-FOUND
107000               PERFORM 406-ADD-PII-MATCH THRU 406-EXIT.
107100       417A-EXIT.
107200           EXIT.
107300
107400       417B-GITHUB-TAIL-CHAR.
107500           IF NOT (WS-WORK-BYTE(WS-SRC-POS) IS NUMERIC OR
107600                   WS-WORK-BYTE(WS-SRC-POS) IS ALPHABETIC)
107700               MOVE 99 TO WS-KW-TALLY.
107800       417B-EXIT.
107900           EXIT.
108000
108100      ******************************************************************
108200      * SLACK-TOKEN -- xoxb-/xoxa-/xoxp-/xoxr-/xoxs- + 1 OR MORE OF
108300      * [A-Z0-9-]
108400      ******************************************************************
108500       418-DETECT-SLACK.
108600           MOVE 8 TO ROW-SUB.
108700           PERFORM 418Z-SLACK-AT THRU 418Z-EXIT
108800                   VARYING WS-SCAN-POS FROM 1 BY 1
108900                   UNTIL WS-SCAN-POS > PR-TEXT-LEN - 5.
109000       418-EXIT.
109100           EXIT.
109200
109300       418Z-SLACK-AT.
109400           IF WS-WORK-TEXT(WS-SCAN-POS:5) = "XOXB-" OR
109500              WS-WORK-TEXT(WS-SCAN-POS:5) = "XOXA-" OR
109600              WS-WORK-TEXT(WS-SCAN-POS:5) = "XOXP-" OR
109700              WS-WORK-TEXT(WS-SCAN-POS:5) = "XOXR-" OR
109800              WS-WORK-TEXT(WS-SCAN-POS:5) = "XOXS-"
109900               PERFORM 418A-CHECK-SLACK-TAIL THRU 418A-EXIT.
110000       418Z-EXIT.
110100           EXIT.
110200
110300       418A-CHECK-SLACK-TAIL.
110400           MOVE WS-SCAN-POS TO WS-SRC-POS.
110500           ADD 5 TO WS-SRC-POS.
110600           PERFORM 418B-SLACK-TAIL-CHAR THRU 418B-EXIT
110700                   UNTIL WS-SRC-POS > PR-TEXT-LEN OR
110800                   NOT (WS-WORK-BYTE(WS-SRC-POS) IS NUMERIC OR
110900                        WS-WORK-BYTE(WS-SRC-POS) IS ALPHABETIC OR
111000                        WS-WORK-BYTE(WS-SRC-POS) = "-").
111100           IF WS-SRC-POS = WS-SCAN-POS + 5
111200               GO TO 418A-EXIT.
111300           COMPUTE WS-MATCH-LEN = WS-SRC-POS - WS-SCAN-POS.
111400           PERFORM 405-CHECK-WORD-BOUNDARY THRU 405-EXIT.
111500           IF WS-SCAN-FOUND
111600               PERFORM 406-ADD-PII-MATCH THRU 406-EXIT.
111700       418A-EXIT.
111800           EXIT.
111900
112000       418B-SLACK-TAIL-CHAR.
112100           ADD 1 TO WS-SRC-POS.
112200       418B-EXIT.
112300           EXIT.
112400
112500      ******************************************************************
112600      * PRIVATE-KEY -- LITERAL HEADER "-----BEGIN PRIVATE KEY-----",
112700      * ALSO ACCEPTING "RSA " OR "EC " BETWEEN BEGIN AND PRIVATE
112800      ******************************************************************
112900       419-DETECT-PRIVATE-KEY.
113000           MOVE 9 TO ROW-SUB.
113100           PERFORM 419A-KEY-HEADER-AT THRU 419A-EXIT
113200                   VARYING WS-SCAN-POS FROM 1 BY 1
113300                   UNTIL WS-SCAN-POS > PR-TEXT-LEN - 31.
113400       419-EXIT.
113500           EXIT.
113600
113700       419A-KEY-HEADER-AT.
113800           IF WS-WORK-TEXT(WS-SCAN-POS:28) =
113900                   "-----BEGIN PRIVATE KEY-----"
114000               MOVE 28 TO WS-MATCH-LEN
114100               PERFORM 406-ADD-PII-MATCH THRU 406-EXIT
114200           ELSE
114300               IF WS-WORK-TEXT(WS-SCAN-POS:32) =
114400                   "-----BEGIN RSA PRIVATE KEY-----"
114500                   MOVE 32 TO WS-MATCH-LEN
114600                   PERFORM 406-ADD-PII-MATCH THRU 406-EXIT
114700               ELSE
114800                   IF WS-WORK-TEXT(WS-SCAN-POS:31) =
114900                       "-----BEGIN EC PRIVATE KEY-----"
115000                       MOVE 31 TO WS-MATCH-LEN
115100                       PERFORM 406-ADD-PII-MATCH THRU 406-EXIT
115200                   END-IF
115300               END-IF
115400           END-IF.
115500       419A-EXIT.
115600           EXIT.
115700
115800      ******************************************************************
115900      * API-KEY -- KEYWORD api_key/api-key/apikey/api_token/api-token,
116000      * SEPARATOR, THEN A TOKEN OF 20+ OF [A-Za-z0-9_-].  THE REPORTED
116100      * MATCH IS THE TOKEN, NOT THE KEYWORD.
116200      ******************************************************************
116300       420-DETECT-API-KEY.
116400           MOVE 10 TO ROW-SUB.
116500           PERFORM 420A-TRY-API-KEYWORD THRU 420A-EXIT
116600                   VARYING WS-SCAN-POS FROM 1 BY 1
116700                   UNTIL WS-SCAN-POS > PR-TEXT-LEN.
116800       420-EXIT.
116900           EXIT.
117000
117100       420A-TRY-API-KEYWORD.
117200           MOVE ZERO TO WS-KW-ONE-LEN.
117300           IF WS-WORK-TEXT(WS-SCAN-POS:8) = "API_KEY "  OR
117400              WS-WORK-TEXT(WS-SCAN-POS:8) = "API-KEY " OR
117500              WS-WORK-TEXT(WS-SCAN-POS:8) = "API_KEY:" OR
117600              WS-WORK-TEXT(WS-SCAN-POS:8) = "API-KEY:" OR
117700              WS-WORK-TEXT(WS-SCAN-POS:8) = "API_KEY=" OR
117800              WS-WORK-TEXT(WS-SCAN-POS:8) = "API-KEY="
117900               MOVE 7 TO WS-KW-ONE-LEN
118000           ELSE
118100               IF WS-WORK-TEXT(WS-SCAN-POS:6) = "APIKEY"
118200                   MOVE 6 TO WS-KW-ONE-LEN
118300               ELSE
118400                   IF WS-WORK-TEXT(WS-SCAN-POS:10) = "API_TOKEN " OR
118500                      WS-WORK-TEXT(WS-SCAN-POS:10) = "API-TOKEN " OR
118600                      WS-WORK-TEXT(WS-SCAN-POS:10) = "API_TOKEN:" OR
118700                      WS-WORK-TEXT(WS-SCAN-POS:10) = "API-TOKEN:" OR
118800                      WS-WORK-TEXT(WS-SCAN-POS:10) = "API_TOKEN=" OR
118900                      WS-WORK-TEXT(WS-SCAN-POS:10) = "API-TOKEN="
119000                       MOVE 9 TO WS-KW-ONE-LEN
119100                   END-IF
119200               END-IF
119300           END-IF.
119400           IF WS-KW-ONE-LEN = ZERO
119500               GO TO 420A-EXIT.
119600           MOVE WS-SCAN-POS TO WS-SRC-POS.
119700           ADD WS-KW-ONE-LEN TO WS-SRC-POS.
119800      ******** SKIP SEPARATOR CHARACTERS -- SPACE, COLON, EQUALS, QUOTE
119900           PERFORM 420B-SKIP-SEPARATOR THRU 420B-EXIT
120000                   UNTIL WS-SRC-POS > PR-TEXT-LEN OR
120100                   NOT (WS-WORK-BYTE(WS-SRC-POS) = " "  OR
120200                        WS-WORK-BYTE(WS-SRC-POS) = ":"  OR
120300                        WS-WORK-BYTE(WS-SRC-POS) = "="  OR
120400                        WS-WORK-BYTE(WS-SRC-POS) = QUOTE).
120500           MOVE WS-SRC-POS TO WS-SCAN-POS.
120600           MOVE WS-SRC-POS TO WS-OUT-POS.
120700           PERFORM 420C-SCAN-TOKEN-CHAR THRU 420C-EXIT
120800                   UNTIL WS-OUT-POS > PR-TEXT-LEN OR
120900                   NOT (WS-WORK-BYTE(WS-OUT-POS) IS NUMERIC OR
121000                        WS-WORK-BYTE(WS-OUT-POS) IS ALPHABETIC OR
121100                        WS-WORK-BYTE(WS-OUT-POS) = "_" OR
121200                        WS-WORK-BYTE(WS-OUT-POS) = "-").
121300           COMPUTE WS-MATCH-LEN = WS-OUT-POS - WS-SCAN-POS.
121400           IF WS-MATCH-LEN < 20
121500               GO TO 420A-EXIT.
121600           PERFORM 406-ADD-PII-MATCH THRU 406-EXIT.
121700       420A-EXIT.
121800           EXIT.
121900
122000       420B-SKIP-SEPARATOR.
122100           ADD 1 TO WS-SRC-POS.
122200       420B-EXIT.
122300           EXIT.
122400
122500       420C-SCAN-TOKEN-CHAR.
122600           ADD 1 TO WS-OUT-POS.
122700       420C-EXIT.
122800           EXIT.
122900
123000      ******************************************************************
123100      * 425-SORT-PII-MATCHES -- SIMPLE BUBBLE SORT, ASCENDING ON
123200      * PM-START.  THE TABLE NEVER HOLDS MORE THAN 50 ENTRIES SO THE
123300      * N-SQUARED COST IS NOT WORTH A FANCIER ALGORITHM.
123400      ******************************************************************
123500       425-SORT-PII-MATCHES.
123600           IF WS-PII-MATCH-COUNT < 2
123700               GO TO 425-EXIT.
123800           PERFORM 425A-BUBBLE-PASS THRU 425A-EXIT
123900                   VARYING ROW-SUB FROM 1 BY 1
124000                   UNTIL ROW-SUB > WS-PII-MATCH-COUNT - 1.
124100       425-EXIT.
124200           EXIT.
124300
124400       425A-BUBBLE-PASS.
124500           PERFORM 425B-BUBBLE-COMPARE THRU 425B-EXIT
124600                   VARYING WS-KW-SUB FROM 1 BY 1
124700                   UNTIL WS-KW-SUB > WS-PII-MATCH-COUNT - ROW-SUB.
124800       425A-EXIT.
124900           EXIT.
125000
125100       425B-BUBBLE-COMPARE.
125200           IF PM-START(WS-KW-SUB) > PM-START(WS-KW-SUB + 1)
125300               MOVE WS-PII-MATCH-ENTRY(WS-KW-SUB) TO WS-SWAP-PII-ENTRY
125400               MOVE WS-PII-MATCH-ENTRY(WS-KW-SUB + 1)
125500                                     TO WS-PII-MATCH-ENTRY(WS-KW-SUB)
125600               MOVE WS-SWAP-PII-ENTRY
125700                                 TO WS-PII-MATCH-ENTRY(WS-KW-SUB + 1).
125800       425B-EXIT.
125900           EXIT.
126000
126100       430-SUMMARIZE-PII.
126200           MOVE ZERO TO WS-PII-CNT-CRITICAL, WS-PII-CNT-HIGH,
126300                        WS-PII-CNT-MEDIUM, WS-PII-CNT-LOW.
126400           PERFORM 430A-TALLY-ONE-MATCH THRU 430A-EXIT
126500                   VARYING WS-KW-SUB FROM 1 BY 1
126600                   UNTIL WS-KW-SUB > WS-PII-MATCH-COUNT.
126700       430-EXIT.
126800           EXIT.
126900
127000       430A-TALLY-ONE-MATCH.
127100           EVALUATE PM-SEVERITY(WS-KW-SUB)
127200               WHEN "CRITICAL"
127300                   ADD 1 TO WS-PII-CNT-CRITICAL
127400               WHEN "HIGH"
127500                   ADD 1 TO WS-PII-CNT-HIGH
127600               WHEN "MEDIUM"
127700                   ADD 1 TO WS-PII-CNT-MEDIUM
127800               WHEN "LOW"
127900                   ADD 1 TO WS-PII-CNT-LOW
128000               WHEN OTHER
128100                   ADD 1 TO WS-PII-CNT-MEDIUM
128200           END-EVALUATE.
128300       430A-EXIT.
128400           EXIT.
128500
128600      ******************************************************************
128700      * 500-POLICY-CHECK -- ONE PASS PER CATALOG POLICY, CATALOG
128800      * ORDER.  FIRST A KEYWORD SUBSTRING TEST, THEN (ONLY IF NO
128900      * KEYWORD HIT) THE PHRASE-PATTERN TEST.  AT MOST ONE VIOLATION
129000      * PER POLICY.
129100      ******************************************************************
129200       500-POLICY-CHECK.
129300           MOVE "500-POLICY-CHECK" TO PARA-NAME.
129400           MOVE ZERO TO WS-POL-VIOLATION-COUNT.
129500           MOVE "N" TO WS-POL-SHOULD-BLOCK-SW.
129600           PERFORM 510-CHECK-MEDICAL    THRU 510-EXIT.
129700           PERFORM 511-CHECK-LEGAL      THRU 511-EXIT.
129800           PERFORM 512-CHECK-FINANCIAL  THRU 512-EXIT.
129900           PERFORM 513-CHECK-HARMFUL    THRU 513-EXIT.
130000           PERFORM 514-CHECK-INTERNAL   THRU 514-EXIT.
130100           PERFORM 540-SUMMARIZE-POLICY THRU 540-EXIT.
130200       500-EXIT.
130300           EXIT.
130400
130500       510-CHECK-MEDICAL.
130600           MOVE 1 TO WS-POL-SUB.
130700           MOVE 11 TO WS-SCAN-KEYWORD-COUNT.
130800           MOVE WS-MED-KEYWORDS TO WS-SCAN-KEYWORD-TABLE.
130900           PERFORM 529-SCAN-KEYWORD-LIST THRU 529-EXIT.
131000           IF NOT WS-SCAN-FOUND
131100               MOVE 8 TO WS-SCAN-KEYWORD-COUNT
131200               MOVE WS-MED-PHRASES TO WS-SCAN-KEYWORD-TABLE
131300               PERFORM 529-SCAN-KEYWORD-LIST THRU 529-EXIT.
131400           IF WS-SCAN-FOUND
131500               PERFORM 530-RECORD-VIOLATION THRU 530-EXIT.
131600       510-EXIT.
131700           EXIT.
131800
131900       511-CHECK-LEGAL.
132000           MOVE 2 TO WS-POL-SUB.
132100           MOVE 10 TO WS-SCAN-KEYWORD-COUNT.
132200           MOVE WS-LEG-KEYWORDS TO WS-SCAN-KEYWORD-TABLE.
132300           PERFORM 529-SCAN-KEYWORD-LIST THRU 529-EXIT.
132400           IF NOT WS-SCAN-FOUND
132500               MOVE 6 TO WS-SCAN-KEYWORD-COUNT
132600               MOVE WS-LEG-PHRASES TO WS-SCAN-KEYWORD-TABLE
132700               PERFORM 529-SCAN-KEYWORD-LIST THRU 529-EXIT.
132800           IF WS-SCAN-FOUND
132900               PERFORM 530-RECORD-VIOLATION THRU 530-EXIT.
133000       511-EXIT.
133100           EXIT.
133200
133300       512-CHECK-FINANCIAL.
133400           MOVE 3 TO WS-POL-SUB.
133500           MOVE 9 TO WS-SCAN-KEYWORD-COUNT.
133600           MOVE WS-FIN-KEYWORDS TO WS-SCAN-KEYWORD-TABLE.
133700           PERFORM 529-SCAN-KEYWORD-LIST THRU 529-EXIT.
133800           IF NOT WS-SCAN-FOUND
133900               MOVE 6 TO WS-SCAN-KEYWORD-COUNT
134000               MOVE WS-FIN-PHRASES TO WS-SCAN-KEYWORD-TABLE
134100               PERFORM 529-SCAN-KEYWORD-LIST THRU 529-EXIT.
134200           IF WS-SCAN-FOUND
134300               PERFORM 530-RECORD-VIOLATION THRU 530-EXIT.
134400       512-EXIT.
134500           EXIT.
134600
134700       513-CHECK-HARMFUL.
134800           MOVE 4 TO WS-POL-SUB.
134900           MOVE 6 TO WS-SCAN-KEYWORD-COUNT.
135000           MOVE WS-HRM-KEYWORDS TO WS-SCAN-KEYWORD-TABLE.
135100           PERFORM 529-SCAN-KEYWORD-LIST THRU 529-EXIT.
135200           IF NOT WS-SCAN-FOUND
135300               MOVE 12 TO WS-SCAN-KEYWORD-COUNT
135400               MOVE WS-HRM-PHRASES TO WS-SCAN-KEYWORD-TABLE
135500               PERFORM 529-SCAN-KEYWORD-LIST THRU 529-EXIT.
135600           IF WS-SCAN-FOUND
135700               PERFORM 530-RECORD-VIOLATION THRU 530-EXIT.
135800       513-EXIT.
135900           EXIT.
136000
136100       514-CHECK-INTERNAL.
136200           MOVE 5 TO WS-POL-SUB.
136300           MOVE 7 TO WS-SCAN-KEYWORD-COUNT.
136400           MOVE WS-INT-KEYWORDS TO WS-SCAN-KEYWORD-TABLE.
136500           PERFORM 529-SCAN-KEYWORD-LIST THRU 529-EXIT.
136600           IF NOT WS-SCAN-FOUND
136700               MOVE 9 TO WS-SCAN-KEYWORD-COUNT
136800               MOVE WS-INT-PHRASES TO WS-SCAN-KEYWORD-TABLE
136900               PERFORM 529-SCAN-KEYWORD-LIST THRU 529-EXIT.
137000           IF WS-SCAN-FOUND
137100               PERFORM 530-RECORD-VIOLATION THRU 530-EXIT.
137200       514-EXIT.
137300           EXIT.
137400
137500      ******************************************************************
137600      * 529-SCAN-KEYWORD-LIST -- GENERIC SUBSTRING SCAN, SHARED BY
137700      * EVERY POLICY.  USES INSPECT TALLYING FOR ALL, NOT A FUNCTION.
137800      ******************************************************************
137900       529-SCAN-KEYWORD-LIST.
138000           MOVE "N" TO WS-SCAN-FOUND-SW.
138100           PERFORM 529A-SCAN-ONE-KEYWORD THRU 529A-EXIT
138200                   VARYING WS-KW-SUB FROM 1 BY 1
138300                   UNTIL WS-KW-SUB > WS-SCAN-KEYWORD-COUNT
138400                      OR WS-SCAN-FOUND.
138500       529-EXIT.
138600           EXIT.
138700
138800       529A-SCAN-ONE-KEYWORD.
138900           MOVE ZERO TO WS-TRAIL-CT.
139000           INSPECT WS-SCAN-KW(WS-KW-SUB)
139100                   TALLYING WS-TRAIL-CT FOR TRAILING SPACES.
139200           COMPUTE WS-KW-ONE-LEN = 30 - WS-TRAIL-CT.
139300           IF WS-KW-ONE-LEN > ZERO AND PR-TEXT-LEN > ZERO
139400               MOVE ZERO TO WS-KW-TALLY
139500               INSPECT WS-WORK-TEXT(1:PR-TEXT-LEN)
139600                   TALLYING WS-KW-TALLY FOR ALL
139700                   WS-SCAN-KW(WS-KW-SUB)(1:WS-KW-ONE-LEN)
139800               IF WS-KW-TALLY > ZERO
139900                   MOVE "Y" TO WS-SCAN-FOUND-SW
140000                   MOVE WS-SCAN-KW(WS-KW-SUB) TO WS-SCAN-FOUND-KEYWORD
140100               END-IF
140200           END-IF.
140300       529A-EXIT.
140400           EXIT.
140500
140600       530-RECORD-VIOLATION.
140700           IF WS-POL-VIOLATION-COUNT >= 5
140800               GO TO 530-EXIT.
140900           ADD 1 TO WS-POL-VIOLATION-COUNT.
141000           SET WS-POL-VIOL-IDX TO WS-POL-VIOLATION-COUNT.
141100           MOVE PLC-POLICY(WS-POL-SUB)   TO PV-POLICY(WS-POL-VIOL-IDX).
141200           MOVE PLC-CATEGORY(WS-POL-SUB) TO PV-CATEGORY(WS-POL-VIOL-IDX).
141300           MOVE WS-SCAN-FOUND-KEYWORD    TO PV-KEYWORD(WS-POL-VIOL-IDX).
141400           MOVE PLC-ACTION(WS-POL-SUB)   TO PV-ACTION(WS-POL-VIOL-IDX).
141500           MOVE PLC-SEVERITY(WS-POL-SUB) TO PV-SEVERITY(WS-POL-VIOL-IDX).
141600           MOVE PLC-MESSAGE(WS-POL-SUB)  TO PV-MESSAGE(WS-POL-VIOL-IDX).
141700           IF PLC-ACTION(WS-POL-SUB) = "BLOCK"
141800               MOVE "Y" TO WS-POL-SHOULD-BLOCK-SW.
141900       530-EXIT.
142000           EXIT.
142100
142200       540-SUMMARIZE-POLICY.
142300           MOVE ZERO TO WS-POL-CNT-BLOCK, WS-POL-CNT-WARN,
142400                        WS-POL-CNT-REDACT, WS-POL-CNT-ALLOW.
142500           PERFORM 540A-TALLY-ONE-VIOLATION THRU 540A-EXIT
142600                   VARYING WS-KW-SUB FROM 1 BY 1
142700                   UNTIL WS-KW-SUB > WS-POL-VIOLATION-COUNT.
142800       540-EXIT.
142900           EXIT.
143000
143100       540A-TALLY-ONE-VIOLATION.
143200           EVALUATE PV-ACTION(WS-KW-SUB)
143300               WHEN "BLOCK"
143400                   ADD 1 TO WS-POL-CNT-BLOCK
143500               WHEN "WARN"
143600                   ADD 1 TO WS-POL-CNT-WARN
143700               WHEN "REDACT"
143800                   ADD 1 TO WS-POL-CNT-REDACT
143900               WHEN "ALLOW"
144000                   ADD 1 TO WS-POL-CNT-ALLOW
144100               WHEN OTHER
144200                   ADD 1 TO WS-POL-CNT-WARN
144300           END-EVALUATE.
144400       540A-EXIT.
144500           EXIT.
144600
144700      ******************************************************************
144800      * 600-REDACT-TEXT -- REBUILDS THE TEXT LEFT-TO-RIGHT, COPYING
144900      * UNMATCHED SEGMENTS AND SUBSTITUTING A REPLACEMENT FOR EACH
145000      * SORTED PII MATCH.  EQUIVALENT TO REPLACING FROM THE LAST
145100      * MATCH BACKWARDS, WITHOUT THE POINTER BOOKKEEPING THAT WOULD
145200      * TAKE.
145300      ******************************************************************
145400       600-REDACT-TEXT.
145500           MOVE "600-REDACT-TEXT" TO PARA-NAME.
145600           MOVE SPACES TO WS-REDACT-WORK.
145700           MOVE 1 TO WS-SRC-POS.
145800           MOVE 1 TO WS-OUT-POS.
145900           PERFORM 605-REDACT-ONE-MATCH THRU 605-EXIT
146000                   VARYING WS-PII-MTCH-IDX FROM 1 BY 1
146100                   UNTIL WS-PII-MTCH-IDX > WS-PII-MATCH-COUNT.
146200      ******** TAIL AFTER THE LAST MATCH
146300           IF WS-SRC-POS <= PR-TEXT-LEN
146400               PERFORM 640-COPY-TAIL THRU 640-EXIT.
146500           IF WS-OUT-POS > 1001
146600               MOVE 1000 TO SR-REDACTED-LEN
146700           ELSE
146800               COMPUTE SR-REDACTED-LEN = WS-OUT-POS - 1.
146900           MOVE WS-REDACT-WORK TO SR-REDACTED-TEXT.
147000       600-EXIT.
147100           EXIT.
147200
147300       605-REDACT-ONE-MATCH.
147400           PERFORM 610-COPY-UNMATCHED THRU 610-EXIT.
147500           PERFORM 620-BUILD-REPLACEMENT THRU 620-EXIT.
147600           PERFORM 630-COPY-REPLACEMENT THRU 630-EXIT.
147700           COMPUTE WS-SRC-POS = PM-START(WS-PII-MTCH-IDX) +
147800                                 PM-LENGTH(WS-PII-MTCH-IDX).
147900       605-EXIT.
148000           EXIT.
148100
148200       610-COPY-UNMATCHED.
148300           IF PM-START(WS-PII-MTCH-IDX) <= WS-SRC-POS
148400               GO TO 610-EXIT.
148500           COMPUTE WS-MATCH-LEN = PM-START(WS-PII-MTCH-IDX) - WS-SRC-POS.
148600           IF (WS-OUT-POS + WS-MATCH-LEN - 1) > 1000
148700               COMPUTE WS-MATCH-LEN = 1000 - WS-OUT-POS + 1.
148800           IF WS-MATCH-LEN > ZERO
148900               MOVE PR-TEXT(WS-SRC-POS:WS-MATCH-LEN) TO
149000                   WS-REDACT-WORK(WS-OUT-POS:WS-MATCH-LEN)
149100               ADD WS-MATCH-LEN TO WS-OUT-POS.
149200       610-EXIT.
149300           EXIT.
149400
149500      ******************************************************************
149600      * 620-BUILD-REPLACEMENT -- STYLE 1 [REDACTED], STYLE 2
149700      * [REDACTED-<NAME>], STYLE 3 [<LENGTH-2 X'S>]
149800      ******************************************************************
149900       620-BUILD-REPLACEMENT.
150000           MOVE SPACES TO WS-REPL-TEXT.
150100           EVALUATE TRUE
150200               WHEN REDACT-STYLE-BASIC
150300                   MOVE "[REDACTED]" TO WS-REPL-TEXT
150400                   MOVE 10 TO WS-REPL-LEN
150500               WHEN REDACT-STYLE-TYPE
150600                   MOVE ZERO TO WS-TRAIL-CT
150700                   INSPECT PM-NAME(WS-PII-MTCH-IDX)
150800                       TALLYING WS-TRAIL-CT FOR TRAILING SPACES
150900                   COMPUTE WS-NAME-LEN = 30 - WS-TRAIL-CT
151000                   STRING "[REDACTED-"
151100                       PM-NAME(WS-PII-MTCH-IDX)(1:WS-NAME-LEN)
151200                       "]"
151300                       DELIMITED BY SIZE INTO WS-REPL-TEXT
151400                   COMPUTE WS-REPL-LEN = 11 + WS-NAME-LEN
151500               WHEN REDACT-STYLE-XXX
151600                   MOVE "[" TO WS-REPL-TEXT(1:1)
151700                   IF PM-LENGTH(WS-PII-MTCH-IDX) > 2
151800                       PERFORM 625-FILL-ONE-X THRU 625-EXIT
151900                               VARYING WS-KW-SUB FROM 2 BY 1
152000                               UNTIL WS-KW-SUB >
152100                                   PM-LENGTH(WS-PII-MTCH-IDX) - 1
152200                   END-IF
152300                   MOVE "]" TO
152400                       WS-REPL-TEXT(PM-LENGTH(WS-PII-MTCH-IDX):1)
152500                   MOVE PM-LENGTH(WS-PII-MTCH-IDX) TO WS-REPL-LEN
152600           END-EVALUATE.
152700       620-EXIT.
152800           EXIT.
152900
153000       625-FILL-ONE-X.
153100           MOVE "X" TO WS-REPL-TEXT(WS-KW-SUB:1).
153200       625-EXIT.
153300           EXIT.
153400
153500       630-COPY-REPLACEMENT.
153600           IF (WS-OUT-POS + WS-REPL-LEN - 1) > 1000
153700               COMPUTE WS-REPL-LEN = 1000 - WS-OUT-POS + 1.
153800           IF WS-REPL-LEN > ZERO
153900               MOVE WS-REPL-TEXT(1:WS-REPL-LEN) TO
154000                   WS-REDACT-WORK(WS-OUT-POS:WS-REPL-LEN)
154100               ADD WS-REPL-LEN TO WS-OUT-POS.
154200       630-EXIT.
154300           EXIT.
154400
154500       640-COPY-TAIL.
154600           COMPUTE WS-MATCH-LEN = PR-TEXT-LEN - WS-SRC-POS + 1.
154700           IF (WS-OUT-POS + WS-MATCH-LEN - 1) > 1000
154800               COMPUTE WS-MATCH-LEN = 1000 - WS-OUT-POS + 1.
154900           IF WS-MATCH-LEN > ZERO
155000               MOVE PR-TEXT(WS-SRC-POS:WS-MATCH-LEN) TO
155100                   WS-REDACT-WORK(WS-OUT-POS:WS-MATCH-LEN)
155200               ADD WS-MATCH-LEN TO WS-OUT-POS.
155300       640-EXIT.
155400           EXIT.
155500
155600      ******************************************************************
155700      * 650-POLICY-REDACT -- THE REDACT ACTION MECHANISM.  NO ENTRY
155800      * IN THE CORE CATALOG USES IT TODAY; IT STAYS HERE FOR WHEN ONE
155900      * DOES.  NOT CALLED FROM THE CURRENT MAINLINE.
156000      ******************************************************************
156100       650-POLICY-REDACT.
156200           PERFORM 655-REDACT-ONE-POLICY THRU 655-EXIT
156300                   VARYING WS-KW-SUB FROM 1 BY 1
156400                   UNTIL WS-KW-SUB > WS-POL-VIOLATION-COUNT.
156500       650-EXIT.
156600           EXIT.
156700
156800       655-REDACT-ONE-POLICY.
156900           IF PV-ACTION(WS-KW-SUB) = "REDACT"
157000               MOVE ZERO TO WS-TRAIL-CT
157100               INSPECT PV-KEYWORD(WS-KW-SUB)
157200                   TALLYING WS-TRAIL-CT FOR TRAILING SPACES
157300               COMPUTE WS-KW-ONE-LEN = 30 - WS-TRAIL-CT
157400               IF WS-KW-ONE-LEN > ZERO
157500                   INSPECT SR-REDACTED-TEXT(1:SR-REDACTED-LEN)
157600                       REPLACING ALL
157700                       PV-KEYWORD(WS-KW-SUB)(1:WS-KW-ONE-LEN)
157800                       BY "[POLICY-REDACTED]  "(1:WS-KW-ONE-LEN)
157900               END-IF
158000           END-IF.
158100       655-EXIT.
158200           EXIT.
158300
158400      ******************************************************************
158500      * 700-DISPOSITION -- BLOCKED IF ANY VIOLATION ACTION IS BLOCK;
158600      * ELSE WARNED IF ANY VIOLATIONS EXIST; ELSE ALLOWED.  BLOCKED
158700      * SUPPRESSES THE REDACTED TEXT ENTIRELY.
158800      ******************************************************************
158900       700-DISPOSITION.
159000           MOVE "700-DISPOSITION" TO PARA-NAME.
159100           MOVE PR-PROMPT-ID TO SR-PROMPT-ID.
159200           MOVE WS-PII-MATCH-COUNT TO SR-PII-COUNT.
159300           MOVE WS-POL-VIOLATION-COUNT TO SR-VIOL-COUNT.
159400           IF WS-POL-SHOULD-BLOCK
159500               MOVE "BLOCKED " TO SR-ACTION
159600               MOVE "N" TO SR-SAFE-FLAG
159700               ADD 1 TO RECORDS-BLOCKED
159800               MOVE ZERO TO SR-REDACTED-LEN
159900               MOVE SPACES TO SR-REDACTED-TEXT
160000           ELSE
160100               MOVE "Y" TO SR-SAFE-FLAG
160200               IF WS-POL-VIOLATION-COUNT > ZERO
160300                   MOVE "WARNED  " TO SR-ACTION
160400               ELSE
160500                   MOVE "ALLOWED " TO SR-ACTION.
160600       700-EXIT.
160700           EXIT.
160800
160900      ******************************************************************
161000      * 720-RISK-SCORE -- PII SEVERITY POINTS (10/7/4/2) PLUS POLICY
161100      * ACTION POINTS (10/5/0), CAPPED AT 100.  LEVEL BANDS AND
161200      * RECOMMENDATION TEXT FOLLOW.
161300      ******************************************************************
161400       720-RISK-SCORE.
161500           MOVE "720-RISK-SCORE" TO PARA-NAME.
161600           MOVE ZERO TO WS-RISK-PII-POINTS.
161700           PERFORM 726-ADD-PII-POINTS THRU 726-EXIT
161800                   VARYING WS-KW-SUB FROM 1 BY 1
161900                   UNTIL WS-KW-SUB > WS-PII-MATCH-COUNT.
162000           MOVE ZERO TO WS-RISK-POL-POINTS.
162100           PERFORM 728-ADD-POL-POINTS THRU 728-EXIT
162200                   VARYING WS-KW-SUB FROM 1 BY 1
162300                   UNTIL WS-KW-SUB > WS-POL-VIOLATION-COUNT.
162400           COMPUTE WS-RISK-SCORE-WORK =
162500                   WS-RISK-PII-POINTS + WS-RISK-POL-POINTS.
162600           IF WS-RISK-SCORE-WORK > 100
162700               MOVE 100 TO WS-RISK-SCORE-WORK.
162800           MOVE WS-RISK-SCORE-WORK TO SR-RISK-SCORE.
162900           EVALUATE TRUE
163000               WHEN WS-RISK-SCORE-WORK >= 70
163100                   MOVE "CRITICAL" TO SR-RISK-LEVEL
163200                   MOVE "Do not send. Multiple critical issues detected."
163300                                    TO WS-RISK-RECOMMENDATION
163400               WHEN WS-RISK-SCORE-WORK >= 40
163500                   MOVE "HIGH    " TO SR-RISK-LEVEL
163600                   MOVE "Review and remediate before sending."
163700                                    TO WS-RISK-RECOMMENDATION
163800               WHEN WS-RISK-SCORE-WORK >= 20
163900                   MOVE "MEDIUM  " TO SR-RISK-LEVEL
164000                   MOVE "Consider reviewing sensitive information."
164100                                    TO WS-RISK-RECOMMENDATION
164200               WHEN OTHER
164300                   MOVE "LOW     " TO SR-RISK-LEVEL
164400                   MOVE "Generally safe to send."
164500                                    TO WS-RISK-RECOMMENDATION
164600           END-EVALUATE.
164700       720-EXIT.
164800           EXIT.
164900
165000       726-ADD-PII-POINTS.
165100           EVALUATE PM-SEVERITY(WS-KW-SUB)
165200               WHEN "CRITICAL"  ADD 10 TO WS-RISK-PII-POINTS
165300               WHEN "HIGH"      ADD 7  TO WS-RISK-PII-POINTS
165400               WHEN "MEDIUM"    ADD 4  TO WS-RISK-PII-POINTS
165500               WHEN "LOW"       ADD 2  TO WS-RISK-PII-POINTS
165600               WHEN OTHER       ADD 4  TO WS-RISK-PII-POINTS
165700           END-EVALUATE.
165800       726-EXIT.
165900           EXIT.
166000
166100       728-ADD-POL-POINTS.
166200           EVALUATE PV-ACTION(WS-KW-SUB)
166300               WHEN "BLOCK"  ADD 10 TO WS-RISK-POL-POINTS
166400               WHEN "WARN"   ADD 5  TO WS-RISK-POL-POINTS
166500               WHEN "ALLOW"  ADD 0  TO WS-RISK-POL-POINTS
166600               WHEN OTHER    ADD 5  TO WS-RISK-POL-POINTS
166700           END-EVALUATE.
166800       728-EXIT.
166900           EXIT.
167000
167100      ******************************************************************
167110      * 730-COMPLIANCE-CHECK -- COMPLIANT IFF ZERO PII AND ZERO
167120      * VIOLATIONS.  LOADS WS-COMPLIANCE-RECOMMENDATION WITH THE
167130      * FIXED WORDING 740-LOG-DIAGNOSTIC WRITES TO SYSOUT FOR EVERY
167140      * NON-REJECTED PROMPT.  PER THE GOVERNANCE SPEC THIS CHECK IS
167150      * NEVER WRITTEN TO SCANOUT, AUDIT OR STATS -- SYSOUT ONLY.
167160      ******************************************************************
167200       730-COMPLIANCE-CHECK.
167300           IF WS-PII-MATCH-COUNT = ZERO AND
167400              WS-POL-VIOLATION-COUNT = ZERO
167500               MOVE "Y" TO WS-COMPLIANT-SW
167550               MOVE "Safe to send" TO WS-COMPLIANCE-RECOMMENDATION
167600           ELSE
167700               MOVE "N" TO WS-COMPLIANT-SW
167800               MOVE "Review and remediate issues"
167850                                TO WS-COMPLIANCE-RECOMMENDATION.
167900       730-EXIT.
168000           EXIT.
168100
168200      ******************************************************************
168300      * 740-LOG-DIAGNOSTIC -- TWO SYSOUT LINES PER NON-REJECTED PROMPT.
168400      * THE RISK LINE ONLY FIRES WHEN THE SCORE LANDS HIGH OR CRITICAL,
168500      * USING TRUNTXT SO THE PROMPT TEXT DOES NOT BLOW OUT THE LINE.
168600      * THE COMPLIANCE LINE FIRES EVERY TIME -- THE COMPLIANCE CHECK
168700      * HAS NO SCANOUT OR AUDIT FIELD OF ITS OWN, SYSOUT CARRIES IT.
168800      ******************************************************************
168900       740-LOG-DIAGNOSTIC.
169000           IF SR-RISK-LEVEL = "HIGH    " OR SR-RISK-LEVEL = "CRITICAL"
169100               MOVE SPACES TO WS-SYSOUT-REC
169200               MOVE SPACES TO WS-REPL-TEXT
169300               IF PR-TEXT-LEN > ZERO
169400                   MOVE PR-TEXT(1:32) TO WS-REPL-TEXT(1:32)
169500               END-IF
169600               MOVE 32 TO TRUNC-LTH
169700               CALL "TRUNTXT" USING WS-REPL-TEXT, TRUNC-LTH
169800               STRING "RISK=" SR-RISK-LEVEL " ID=" PR-PROMPT-ID
169900                      " REC=" WS-RISK-RECOMMENDATION
170000                      DELIMITED BY SIZE INTO MSG
170100               MOVE WS-SYSOUT-REC TO SYSOUT-REC
170200               WRITE SYSOUT-REC.
170300           MOVE SPACES TO WS-SYSOUT-REC.
170310           STRING "COMPLIANCE=" WS-COMPLIANT-SW " ID=" PR-PROMPT-ID
170320                  " REC=" WS-COMPLIANCE-RECOMMENDATION
170330                  DELIMITED BY SIZE INTO MSG.
170340           MOVE WS-SYSOUT-REC TO SYSOUT-REC.
170350           WRITE SYSOUT-REC.
170400       740-EXIT.
170500           EXIT.
170600
170700       750-WRITE-SCANOUT.
170800           MOVE "750-WRITE-SCANOUT" TO PARA-NAME.
170900           MOVE SCAN-RESULT-RECORD TO SCANOUT-REC-DATA.
171000           WRITE SCANOUT-REC-DATA.
171100       750-EXIT.
171200           EXIT.
171300
171400      ******************************************************************
171500      * 800-WRITE-AUDIT -- REJECTED PROMPTS NEVER REACH HERE.  THE
171600      * CHAIN VALUE IS COMPUTED IN 810 AND CARRIED FORWARD IN
171700      * WS-PREV-CHECK-VALUE FOR THE NEXT ENTRY.
171800      ******************************************************************
171900       800-WRITE-AUDIT.
172000           MOVE "800-WRITE-AUDIT" TO PARA-NAME.
172100           ADD 1 TO RECORDS-AUDITED.
172200           MOVE SPACES TO AUDIT-RECORD.
172300           MOVE RECORDS-AUDITED TO AU-SEQ.
172400           MOVE PR-SCAN-DATE TO AU-SCAN-DATE.
172500           MOVE PR-PROMPT-ID TO AU-PROMPT-ID.
172600           MOVE "SCAN    " TO AU-EVENT-TYPE.
172700           MOVE SR-ACTION TO AU-ACTION.
172800           MOVE SR-PII-COUNT TO AU-PII-COUNT.
172900           MOVE SR-VIOL-COUNT TO AU-VIOL-COUNT.
173000           MOVE PR-USER-ID TO AU-USER-ID.
173100           MOVE WS-PREV-CHECK-VALUE TO AU-PREV-CHECK.
173200           PERFORM 810-COMPUTE-CHECK-VALUE THRU 810-EXIT.
173300           MOVE AUDIT-RECORD TO AUDIT-REC-DATA.
173400           WRITE AUDIT-REC-DATA.
173500           MOVE AU-CHECK-VALUE TO WS-PREV-CHECK-VALUE.
173600       800-EXIT.
173700           EXIT.
173800
173900      ******************************************************************
174000      * 810-COMPUTE-CHECK-VALUE -- CHECK-VALUE(N) =
174100      *   (CHECK-VALUE(N-1) * 31 + KEY-SUM(N)) MOD 10**18
174200      * KEY-SUM IS BUILT FROM THE SCAN DATE, THE DIGITS IN THE PROMPT
174300      * ID, THE ACTION AND THE PII/VIOLATION COUNTS.  EVERY BYTE OF
174400      * EVERY STORED FIELD FEEDS THE NEXT ENTRY'S CHECK VALUE, SO
174500      * CHANGING ANY ONE STORED ENTRY BREAKS EVERY LATER CHECK VALUE.
174600      * AUDITVFY PARAGRAPH 200 RECOMPUTES THIS IDENTICALLY.
174700      ******************************************************************
174800       810-COMPUTE-CHECK-VALUE.
174900           MOVE ZERO TO WS-ID-CHAR-SUM.
175000           PERFORM 815-SUM-ID-DIGIT THRU 815-EXIT
175100                   VARYING WS-KW-SUB FROM 1 BY 1 UNTIL WS-KW-SUB > 10.
175200           EVALUATE AU-ACTION
175300               WHEN "ALLOWED "  MOVE 1 TO WS-ACTION-WEIGHT
175400               WHEN "WARNED  "  MOVE 2 TO WS-ACTION-WEIGHT
175500               WHEN "BLOCKED "  MOVE 3 TO WS-ACTION-WEIGHT
175600               WHEN OTHER       MOVE 9 TO WS-ACTION-WEIGHT
175700           END-EVALUATE.
175800           COMPUTE WS-CHECK-KEY-SUM =
175900                   AU-SCAN-DATE + WS-ID-CHAR-SUM + WS-ACTION-WEIGHT +
176000                   AU-PII-COUNT + AU-VIOL-COUNT.
176100           COMPUTE WS-CHECK-RAW =
176200                   (AU-PREV-CHECK * 31) + WS-CHECK-KEY-SUM.
176300           COMPUTE WS-CHECK-HI =
176400                   WS-CHECK-RAW / 1000000000000000000.
176500           COMPUTE AU-CHECK-VALUE =
176600                   WS-CHECK-RAW - (WS-CHECK-HI * 1000000000000000000).
176700       810-EXIT.
176800           EXIT.
176900
177000       815-SUM-ID-DIGIT.
177100           IF AU-PROMPT-ID(WS-KW-SUB:1) IS NUMERIC
177200               MOVE AU-PROMPT-ID(WS-KW-SUB:1) TO WS-ONE-CHAR
177300               ADD WS-ONE-DIGIT TO WS-ID-CHAR-SUM
177400           ELSE
177500               ADD 7 TO WS-ID-CHAR-SUM.
177600       815-EXIT.
177700           EXIT.
177800
177900      ******************************************************************
178000      * 900-STATS-ACCUM -- CONTROL BREAK ON PR-SCAN-DATE.  REJECTED
178100      * PROMPTS DO NOT COUNT, MATCHING THE DAILY STATISTICS RULE.
178200      ******************************************************************
178300       900-STATS-ACCUM.
178400           MOVE "900-STATS-ACCUM" TO PARA-NAME.
178500           IF RECORD-REJECTED
178600               GO TO 900X-EXIT.
178700           IF FIRST-DATE-IN-RUN
178800               PERFORM 910-NEW-DATE-ENTRY THRU 910-EXIT
178900               MOVE "N" TO FIRST-DATE-SW
179000           ELSE
179100               IF WT-DATE(WS-DT-IDX) NOT = PR-SCAN-DATE
179200                   PERFORM 910-NEW-DATE-ENTRY THRU 910-EXIT
179300               END-IF.
179400           ADD 1 TO WT-TOTAL-SCANS(WS-DT-IDX).
179500           ADD SR-PII-COUNT TO WT-PII-DETECTIONS(WS-DT-IDX).
179600           ADD SR-VIOL-COUNT TO WT-POLICY-VIOLATIONS(WS-DT-IDX).
179700           IF SR-ACTION-BLOCKED
179800               ADD 1 TO WT-BLOCKED-PROMPTS(WS-DT-IDX).
179900       900X-EXIT.
180000           EXIT.
180100       900-EXIT.
180200           EXIT.
180300
180400       910-NEW-DATE-ENTRY.
180500           IF WS-DATE-TOTALS-COUNT >= 31
180600               MOVE "** TOO MANY DISTINCT SCAN DATES IN ONE RUN"
180700                                    TO ABEND-REASON
180800               GO TO 1000-ABEND-RTN.
180900           ADD 1 TO WS-DATE-TOTALS-COUNT.
181000           SET WS-DT-IDX TO WS-DATE-TOTALS-COUNT.
181100           MOVE PR-SCAN-DATE TO WT-DATE(WS-DT-IDX).
181200           MOVE ZERO TO WT-TOTAL-SCANS(WS-DT-IDX),
181300                        WT-PII-DETECTIONS(WS-DT-IDX),
181400                        WT-POLICY-VIOLATIONS(WS-DT-IDX),
181500                        WT-BLOCKED-PROMPTS(WS-DT-IDX).
181600       910-EXIT.
181700           EXIT.
181800
181900       800-OPEN-FILES.
182000           MOVE "800-OPEN-FILES" TO PARA-NAME.
182100           OPEN INPUT PROMPTS.
182200           OPEN OUTPUT SCANOUT, REPORT, STATS, SYSOUT.
182300           OPEN EXTEND AUDIT.
182400       800-EXIT.
182500           EXIT.
182600
182700       850-CLOSE-FILES.
182800           MOVE "850-CLOSE-FILES" TO PARA-NAME.
182900           CLOSE PROMPTS, SCANOUT, AUDIT, STATS, REPORT, SYSOUT.
183000       850-EXIT.
183100           EXIT.
183200
183300       900-READ-PROMPTS.
183400           READ PROMPTS INTO PROMPT-RECORD
183500               AT END MOVE "N" TO MORE-DATA-SW
183600               GO TO 900-EXIT
183700           END-READ.
183800           ADD +1 TO RECORDS-READ.
183900       900-EXIT.
184000           EXIT.
184100
184200       960-FINAL-STATS.
184300           MOVE "960-FINAL-STATS" TO PARA-NAME.
184400           PERFORM 965-WRITE-ONE-STATS-REC THRU 965-EXIT
184500                   VARYING WS-DT-IDX FROM 1 BY 1
184600                   UNTIL WS-DT-IDX > WS-DATE-TOTALS-COUNT.
184700       960-EXIT.
184800           EXIT.
184900
185000       965-WRITE-ONE-STATS-REC.
185100           MOVE SPACES TO STATISTICS-RECORD.
185200           MOVE WT-DATE(WS-DT-IDX) TO ST-DATE.
185300           MOVE WT-TOTAL-SCANS(WS-DT-IDX) TO ST-TOTAL-SCANS.
185400           MOVE WT-PII-DETECTIONS(WS-DT-IDX) TO ST-PII-DETECTIONS.
185500           MOVE WT-POLICY-VIOLATIONS(WS-DT-IDX) TO ST-POLICY-VIOLATIONS.
185600           MOVE WT-BLOCKED-PROMPTS(WS-DT-IDX) TO ST-BLOCKED-PROMPTS.
185700           MOVE STATISTICS-RECORD TO STATS-REC-DATA.
185800           WRITE STATS-REC-DATA.
185900       965-EXIT.
186000           EXIT.
186100
186200       970-WRITE-REPORT-HDR.
186300           MOVE "970-WRITE-REPORT-HDR" TO PARA-NAME.
186400           MOVE WS-RUN-CCYYMMDD TO HDR-RUN-DATE-O.
186500           MOVE WS-REPORT-HDR-LINE TO REPORT-REC-DATA.
186600           WRITE REPORT-REC-DATA.
186700           MOVE WS-REPORT-COL-HDR-LINE TO REPORT-REC-DATA.
186800           WRITE REPORT-REC-DATA.
186900       970-EXIT.
187000           EXIT.
187100
187200       975-WRITE-REPORT-BODY.
187300           MOVE "975-WRITE-REPORT-BODY" TO PARA-NAME.
187400           MOVE ZERO TO TOT-SCANS-O, TOT-PII-O, TOT-VIOLATIONS-O,
187500                        TOT-BLOCKED-O.
187600           PERFORM 976-WRITE-ONE-REPORT-LINE THRU 976-EXIT
187700                   VARYING WS-DT-IDX FROM 1 BY 1
187800                   UNTIL WS-DT-IDX > WS-DATE-TOTALS-COUNT.
187900       975-EXIT.
188000           EXIT.
188100
188200       976-WRITE-ONE-REPORT-LINE.
188300           MOVE SPACES TO WS-REPORT-DETAIL-LINE.
188400           MOVE WT-DATE(WS-DT-IDX) TO DTL-DATE-O.
188500           MOVE WT-TOTAL-SCANS(WS-DT-IDX) TO DTL-SCANS-O.
188600           MOVE WT-PII-DETECTIONS(WS-DT-IDX) TO DTL-PII-O.
188700           MOVE WT-POLICY-VIOLATIONS(WS-DT-IDX) TO DTL-VIOLATIONS-O.
188800           MOVE WT-BLOCKED-PROMPTS(WS-DT-IDX) TO DTL-BLOCKED-O.
188900           MOVE WS-REPORT-DETAIL-LINE TO REPORT-REC-DATA.
189000           WRITE REPORT-REC-DATA.
189100           ADD WT-TOTAL-SCANS(WS-DT-IDX) TO TOT-SCANS-O.
189200           ADD WT-PII-DETECTIONS(WS-DT-IDX) TO TOT-PII-O.
189300           ADD WT-POLICY-VIOLATIONS(WS-DT-IDX) TO TOT-VIOLATIONS-O.
189400           ADD WT-BLOCKED-PROMPTS(WS-DT-IDX) TO TOT-BLOCKED-O.
189500       976-EXIT.
189600           EXIT.
189700
189800       980-WRITE-REPORT-TOTALS.
189900           MOVE "980-WRITE-REPORT-TOTALS" TO PARA-NAME.
190000           MOVE WS-DATE-TOTALS-COUNT TO TOT-DATES-O.
190100           MOVE WS-REPORT-TOTALS-LINE TO REPORT-REC-DATA.
190200           WRITE REPORT-REC-DATA.
190300       980-EXIT.
190400           EXIT.
190500
190600       999-CLEANUP.
190700           MOVE "999-CLEANUP" TO PARA-NAME.
190800           PERFORM 960-FINAL-STATS THRU 960-EXIT.
190900           PERFORM 970-WRITE-REPORT-HDR THRU 970-EXIT.
191000           PERFORM 975-WRITE-REPORT-BODY THRU 975-EXIT.
191100           PERFORM 980-WRITE-REPORT-TOTALS THRU 980-EXIT.
191200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
191300           DISPLAY "** RECORDS READ **".
191400           DISPLAY RECORDS-READ.
191500           DISPLAY "** RECORDS WRITTEN **".
191600           DISPLAY RECORDS-WRITTEN.
191700           DISPLAY "** RECORDS REJECTED **".
191800           DISPLAY RECORDS-REJECTED.
191900           DISPLAY "** RECORDS AUDITED **".
192000           DISPLAY RECORDS-AUDITED.
192100           DISPLAY "** RECORDS BLOCKED **".
192200           DISPLAY RECORDS-BLOCKED.
192300           DISPLAY "******** NORMAL END OF JOB GOVSCAN ********".
192400       999-EXIT.
192500           EXIT.
192600
192700       1000-ABEND-RTN.
192800           MOVE "1000-ABEND-RTN" TO PARA-NAME.
192900           WRITE SYSOUT-REC FROM ABEND-REC.
193000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
193100           DISPLAY "*** ABNORMAL END OF JOB- GOVSCAN ***" UPON CONSOLE.
193200           DIVIDE WS-ABEND-DIVIDEND BY WS-ABEND-DIVISOR
193300                   GIVING WS-ABEND-RESULT.
