000100******************************************************************
000200*    PROMPTRC  --  AI GOVERNANCE PROMPT SCAN RECORD              *
000300*    THIS COPYBOOK DESCRIBES THE PROMPT RECORD PASSED TO         *
000400*    GOVSCAN FROM THE UPSTREAM SUBMISSION QUEUE.  ONE RECORD     *
000500*    PER PROMPT TO BE SCANNED BEFORE RELEASE TO THE CONSUMER.    *
000600******************************************************************
000700* 010695JS  ORIGINAL LAYOUT FOR THE GOVERNANCE SCAN PROJECT
000800* 042296MM  ADDED PR-USER-ID, SPACES ALLOWED FOR BATCH SUBMITS
000900* 030599TD  Y2K -- PR-SCAN-DATE CONFIRMED FULL 4-DIGIT YEAR
001000******************************************************************
001100      ** QSAM FILE
001200  01  PROMPT-RECORD.
001300      05  PR-PROMPT-ID                PIC X(10).
001400      05  PR-USER-ID                  PIC X(08).
001500      05  PR-SCAN-DATE                PIC 9(08).
001600      05  PR-TEXT-LEN                 PIC 9(04).
001700      05  PR-TEXT                     PIC X(980).
