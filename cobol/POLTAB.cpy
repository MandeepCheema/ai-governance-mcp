000100******************************************************************
000200*    POLTAB  --  CONTENT POLICY CATALOG AND VIOLATION WORK AREA  *
000300*    WS-POL-CATALOG IS THE FIXED, COMPILE-TIME LIST OF CONTENT   *
000400*    POLICIES GOVSCAN CHECKS A PROMPT AGAINST, IN CATALOG ORDER. *
000500*    THE KEYWORD AND PHRASE LISTS THEMSELVES ARE TOO WIDE TO     *
000600*    TABLE SENSIBLY -- THEY ARE CODED AS LITERAL COMPARISONS IN  *
000700*    GOVSCAN PARAGRAPHS 510-514 (ONE PER POLICY) AND PARAGRAPH   *
000800*    050-INIT-CATALOGS BUILDS THE ENTRIES BELOW SO THE ACTION,   *
000900*    CATEGORY, SEVERITY AND MESSAGE STAY DATA-DRIVEN.            *
001000*    THE EXTENDED POLICIES (COMPETITIVE-INTEL, PERSONAL-INFO-    *
001100*    REQUEST, CODE-INJECTION) ARE LEFT OUT ENTIRELY -- SEE       *
001200*    WS-EXTENDED-POL-SW.                                        *
001300******************************************************************
001400* 010695JS  ORIGINAL CATALOG -- MEDICAL, LEGAL, FINANCIAL
001500* 051897MM  ADDED HARMFUL-CONTENT AND INTERNAL-DATA POLICIES
001600* 030599TD  Y2K -- NO DATE-SENSITIVE FIELDS IN THIS COPYBOOK
001700******************************************************************
001800  01  WS-EXTENDED-POL-SW              PIC X(01) VALUE "N".
001900      88  WS-EXTENDED-POL-ON          VALUE "Y".
002000      88  WS-EXTENDED-POL-OFF         VALUE "N".
002100
002200  01  WS-POL-CATALOG-COUNT            PIC 9(02) COMP VALUE 5.
002300
002400  01  WS-POL-CATALOG.
002500      05  WS-POL-CAT-ENTRY OCCURS 5 TIMES
002600                  INDEXED BY WS-POL-CAT-IDX.
002700          10  PLC-POLICY              PIC X(20).
002800          10  PLC-CATEGORY             PIC X(12).
002900          10  PLC-ACTION              PIC X(08).
003000          10  PLC-SEVERITY            PIC X(08).
003100          10  PLC-MESSAGE             PIC X(70).
003200
003300  01  WS-POL-VIOLATION-COUNT          PIC 9(03) COMP VALUE ZERO.
003400  01  WS-POL-SHOULD-BLOCK-SW          PIC X(01) VALUE "N".
003500      88  WS-POL-SHOULD-BLOCK         VALUE "Y".
003600
003700  01  WS-POL-VIOLATION-TABLE.
003800      05  WS-POL-VIOL-ENTRY OCCURS 5 TIMES
003900                  INDEXED BY WS-POL-VIOL-IDX.
004000          10  PV-POLICY               PIC X(20).
004100          10  PV-CATEGORY             PIC X(12).
004200          10  PV-KEYWORD              PIC X(30).
004300          10  PV-ACTION               PIC X(08).
004400          10  PV-SEVERITY             PIC X(08).
004500          10  PV-MESSAGE              PIC X(70).
004600
004700  01  WS-POL-SUMMARY-COUNTS.
004800      05  WS-POL-CNT-BLOCK            PIC 9(03) COMP-3 VALUE ZERO.
004900      05  WS-POL-CNT-WARN             PIC 9(03) COMP-3 VALUE ZERO.
005000      05  WS-POL-CNT-REDACT           PIC 9(03) COMP-3 VALUE ZERO.
005100      05  WS-POL-CNT-ALLOW            PIC 9(03) COMP-3 VALUE ZERO.
005200      05  FILLER                      PIC X(04).
