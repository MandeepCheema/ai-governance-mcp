000100******************************************************************
000200*    SCANRSLT  --  GOVERNANCE SCAN RESULT RECORD                 *
000300*    ONE RECORD PER PROMPT SCANNED, WRITTEN BY GOVSCAN TO        *
000400*    THE SCANOUT FILE FOR PICKUP BY THE DOWNSTREAM CONSUMER.     *
000500*    NOTE -- FIELDS BELOW ACCOUNT FOR ALL 1040 BYTES OF THE      *
000600*    RECORD; THERE IS NO ROOM LEFT FOR A TRAILING FILLER.        *
000700******************************************************************
000800* 010695JS  ORIGINAL LAYOUT FOR THE GOVERNANCE SCAN PROJECT
000900* 051897MM  ADDED SR-RISK-SCORE/SR-RISK-LEVEL FOR RISK SCORING
001000* 030599TD  Y2K -- NO DATE FIELDS ON THIS RECORD, NO CHANGE NEEDED
001100******************************************************************
001200      ** QSAM FILE
001300  01  SCAN-RESULT-RECORD.
001400      05  SR-PROMPT-ID                PIC X(10).
001500      05  SR-ACTION                   PIC X(08).
001600          88  SR-ACTION-ALLOWED       VALUE "ALLOWED ".
001700          88  SR-ACTION-WARNED        VALUE "WARNED  ".
001800          88  SR-ACTION-BLOCKED       VALUE "BLOCKED ".
001900          88  SR-ACTION-REJECTED      VALUE "REJECTED".
002000      05  SR-SAFE-FLAG                PIC X(01).
002100          88  SR-IS-SAFE              VALUE "Y".
002200          88  SR-IS-NOT-SAFE          VALUE "N".
002300      05  SR-PII-COUNT                PIC 9(03).
002400      05  SR-VIOL-COUNT               PIC 9(03).
002500      05  SR-RISK-SCORE               PIC 9(03).
002600      05  SR-RISK-LEVEL               PIC X(08).
002700      05  SR-REDACTED-LEN             PIC 9(04).
002800      05  SR-REDACTED-TEXT            PIC X(1000).
