000100******************************************************************
000200*    STATSRC  --  DAILY GOVERNANCE STATISTICS                    *
000300*    STATISTICS-RECORD IS WRITTEN ONE PER BUSINESS DATE ON THE   *
000400*    STATS FILE.  WS-DATE-TOTALS-TABLE HOLDS THE SAME TOTALS     *
000500*    IN WORKING STORAGE FOR THE LIFE OF THE RUN SO THE END-OF-   *
000600*    JOB GOVERNANCE SUMMARY REPORT CAN BE PRINTED FROM IT        *
000700*    WITHOUT RE-OPENING THE STATS FILE.                          *
000800******************************************************************
000900* 010695JS  ORIGINAL LAYOUT FOR THE GOVERNANCE SCAN PROJECT
001000* 061796MM  ADDED WS-DATE-TOTALS-TABLE FOR THE SUMMARY REPORT,
001100*            30 DAYS PLUS ONE SPARE SLOT FOR A MONTH-END RUN
001200* 030599TD  Y2K -- ST-DATE CONFIRMED FULL 4-DIGIT YEAR
001210* 030712RL  REPORT-LINE GROUPS WIDENED/REPADDED SO DTL-/TOT-xxx-O
001220*            FIELDS LAND IN THE SAME COLUMNS AS THE COL-HDR-LINE
001230*            LABELS -- SEE NOTES AT EACH GROUP BELOW.  ALL FOUR
001240*            REPORT LINE GROUPS NOW TOTAL 132 BYTES.
001300******************************************************************
001400      ** QSAM FILE
001500  01  STATISTICS-RECORD.
001600      05  ST-DATE                     PIC 9(08).
001700      05  ST-TOTAL-SCANS              PIC 9(07).
001800      05  ST-PII-DETECTIONS           PIC 9(07).
001900      05  ST-POLICY-VIOLATIONS        PIC 9(07).
002000      05  ST-BLOCKED-PROMPTS          PIC 9(07).
002100      05  FILLER                      PIC X(12).

002300  01  WS-DATE-TOTALS-TABLE.
002400      05  WS-DATE-TOTALS-COUNT        PIC 9(02) COMP VALUE ZERO.
002500      05  WS-DATE-TOTALS-ENTRY OCCURS 31 TIMES
002600                  INDEXED BY WS-DT-IDX.
002700          10  WT-DATE                 PIC 9(08).
002800          10  WT-TOTAL-SCANS          PIC 9(07) COMP-3.
002900          10  WT-PII-DETECTIONS       PIC 9(07) COMP-3.
003000          10  WT-POLICY-VIOLATIONS    PIC 9(07) COMP-3.
003100          10  WT-BLOCKED-PROMPTS      PIC 9(07) COMP-3.
003200          10  FILLER                  PIC X(04).

003400  01  WS-REPORT-HDR-LINE.
003500      05  FILLER                      PIC X(01) VALUE SPACE.
003600      05  FILLER                      PIC X(40)
003700              VALUE "AI GOVERNANCE SCAN REPORT".
003800      05  FILLER                      PIC X(12) VALUE "RUN DATE:".
003900      05  HDR-RUN-DATE-O              PIC 9(8).
003950      05  FILLER                      PIC X(71) VALUE SPACES.

004200  01  WS-REPORT-COL-HDR-LINE.
004300      05  FILLER                      PIC X(08) VALUE "DATE".
004400      05  FILLER                      PIC X(09) VALUE "SCANS".
004500      05  FILLER                      PIC X(09) VALUE "PII".
004600      05  FILLER                      PIC X(12) VALUE "VIOLATIONS".
004700      05  FILLER                      PIC X(09) VALUE "BLOCKED".
004800      05  FILLER                      PIC X(85) VALUE SPACES.

004810******************************************************************
004820* WS-REPORT-DETAIL-LINE -- THE DTL-xxx-O FIELDS ARE PADDED WITH A
004830* LEADING FILLER SO EACH ONE LANDS IN THE SAME 9/9/12/9-BYTE
004840* COLUMN AS THE MATCHING LABEL IN WS-REPORT-COL-HDR-LINE.  DO NOT
004850* RESIZE ONE NUMERIC FIELD WITHOUT RESIZING ITS FILLER TO MATCH,
004860* OR THE PRINTED COLUMNS WILL DRIFT OUT FROM UNDER THE HEADINGS.
004870******************************************************************
005000  01  WS-REPORT-DETAIL-LINE.
005100      05  DTL-DATE-O                  PIC 9(8).
005150      05  FILLER                      PIC X(02) VALUE SPACES.
005300      05  DTL-SCANS-O                 PIC ZZZ,ZZ9.
005350      05  FILLER                      PIC X(02) VALUE SPACES.
005400      05  DTL-PII-O                   PIC ZZZ,ZZ9.
005450      05  FILLER                      PIC X(01) VALUE SPACE.
005500      05  DTL-VIOLATIONS-O            PIC ZZZ,ZZZ,ZZ9.
005550      05  FILLER                      PIC X(02) VALUE SPACES.
005600      05  DTL-BLOCKED-O                PIC ZZZ,ZZ9.
005700      05  FILLER                      PIC X(85) VALUE SPACES.

005710******************************************************************
005720* WS-REPORT-TOTALS-LINE -- TOT-SCANS-O/TOT-PII-O/TOT-VIOLATIONS-O/
005730* TOT-BLOCKED-O SIT IN THE SAME FOUR COLUMNS AS WS-REPORT-DETAIL-
005740* LINE ABOVE SO THE GRAND TOTALS ADD UP UNDER THE RIGHT HEADINGS.
005750* THE "GRAND TOTALS -- NNN DATES ACTIVE" CAPTION PRINTS AFTER THE
005760* BLOCKED COLUMN INSTEAD OF BEFORE THE SCANS COLUMN, SO IT NO
005770* LONGER SHOVES THE FOUR TOTAL FIGURES OUT OF ALIGNMENT.
005780******************************************************************
005900  01  WS-REPORT-TOTALS-LINE.
005910      05  FILLER                      PIC X(08) VALUE SPACES.
005920      05  FILLER                      PIC X(02) VALUE SPACES.
005930      05  TOT-SCANS-O                 PIC ZZZ,ZZ9.
005940      05  FILLER                      PIC X(02) VALUE SPACES.
005950      05  TOT-PII-O                   PIC ZZZ,ZZ9.
005960      05  FILLER                      PIC X(01) VALUE SPACE.
005970      05  TOT-VIOLATIONS-O            PIC ZZZ,ZZZ,ZZ9.
005980      05  FILLER                      PIC X(02) VALUE SPACES.
005990      05  TOT-BLOCKED-O               PIC ZZZ,ZZ9.
006000      05  FILLER                      PIC X(02) VALUE SPACES.
006100      05  FILLER                      PIC X(20)
006200              VALUE "GRAND TOTALS -- ".
006300      05  TOT-DATES-O                 PIC ZZ9.
006400      05  FILLER                      PIC X(14) VALUE " DATES ACTIVE".
006500      05  FILLER                      PIC X(46) VALUE SPACES.
