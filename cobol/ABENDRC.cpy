000100******************************************************************
000200*    ABENDRC  --  HOUSE ABEND DIAGNOSTIC LINE                    *
000300*    WRITTEN TO SYSOUT JUST BEFORE A CONTROLLED ABEND SO THE     *
000400*    OPERATOR HAS SOMETHING BETTER THAN A SYSTEM DUMP TO GO ON.  *
000500*    SAME SHAPE IN EVERY GOVSCAN-FAMILY PROGRAM -- COPY IT, DO   *
000600*    NOT HAND-CODE IT.                                           *
000700******************************************************************
000800* 010695JS  ORIGINAL LAYOUT
000900* 021292TGD ADDED PARA-NAME SO WE KNOW WHERE WE DIED
001000* 030599TD  Y2K -- NO DATE FIELDS ON THIS RECORD
001100******************************************************************
001200  01  ABEND-REC.
001300      05  FILLER                      PIC X(01) VALUE SPACE.
001400      05  FILLER                      PIC X(06) VALUE "*ABEND".
001500      05  FILLER                      PIC X(01) VALUE SPACE.
001600      05  PARA-NAME                   PIC X(20) VALUE SPACES.
001700      05  FILLER                      PIC X(01) VALUE SPACE.
001800      05  ABEND-REASON                PIC X(40) VALUE SPACES.
001900      05  FILLER                      PIC X(01) VALUE SPACE.
002000      05  FILLER                      PIC X(09) VALUE "EXPECTED=".
002100      05  EXPECTED-VAL                PIC S9(9) VALUE ZERO.
002200      05  FILLER                      PIC X(01) VALUE SPACE.
002300      05  FILLER                      PIC X(07) VALUE "ACTUAL=".
002400      05  ACTUAL-VAL                  PIC S9(9) VALUE ZERO.
002500      05  FILLER                      PIC X(25) VALUE SPACES.
