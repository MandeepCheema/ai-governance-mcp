000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  AUDITVFY.
000400       AUTHOR. TERRI DAVIS.
000500       INSTALLATION. COBOL DEV Center.
000600       DATE-WRITTEN. 07/20/97.
000700       DATE-COMPILED. 07/20/97.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         WALKS THE AUDIT FILE GOVSCAN WRITES AND RECOMPUTES THE
001300*         HASH-CHAIN CHECK VALUE FOR EVERY ENTRY, USING THE
001400*         SAME KEY-SUM AND MODULO-10**18 ARITHMETIC GOVSCAN
001500*         PARAGRAPH 810 USES WHEN IT BUILDS THE CHAIN.  IF ANY
001600*         STORED ENTRY WAS ALTERED OR DROPPED AFTER THE FACT,
001700*         THE RECOMPUTED VALUE FOR THAT ENTRY -- AND EVERY ENTRY
001800*         AFTER IT -- WILL NO LONGER MATCH WHAT IS ON THE FILE.
001900*         RUN THIS AS A SEPARATE STEP AFTER GOVSCAN, NEVER
002000*         CONCURRENT WITH IT, SINCE THE AUDIT FILE IS STILL
002100*         BEING APPENDED TO WHILE GOVSCAN RUNS.
002200*
002300******************************************************************
002400* CHANGE LOG
002500* ----------------------------------------------------------------
002600* 072097TD  ORIGINAL PROGRAM, WRITTEN ALONGSIDE THE AU-PREV-CHECK
002700*            FIELD ADDED TO THE AUDIT RECORD THIS SAME RELEASE.
002800* 030599TD  Y2K -- AU-SCAN-DATE CONFIRMED FULL 4-DIGIT YEAR.
002900* 092204RL  ADDED THE LINK CHECK AGAINST AU-PREV-CHECK SO A
003000*            DELETED ENTRY IS CAUGHT EVEN IF SOMEONE ALSO
003100*            DOCTORED THE SEQUENCE NUMBERS TO HIDE THE GAP.
003200* 051509RL  SYSOUT DIAGNOSTIC LINE NOW SHOWS BOTH THE STORED AND
003300*            THE RECOMPUTED CHECK VALUE, NOT JUST "MISMATCH".
003400******************************************************************
003500
003600               INPUT FILE               -  DDS0001.AUDIT
003700
003800               DUMP FILE                -  SYSOUT
003900
004000******************************************************************
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER. IBM-390.
004400       OBJECT-COMPUTER. IBM-390.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT SYSOUT
005000           ASSIGN TO UT-S-SYSOUT
005100             ORGANIZATION IS SEQUENTIAL.
005200
005300           SELECT AUDIT
005400           ASSIGN TO UT-S-AUDIT
005500             ACCESS MODE IS SEQUENTIAL
005600             FILE STATUS IS OFCODE.
005700
005800       DATA DIVISION.
005900       FILE SECTION.
006000       FD  SYSOUT
006100           RECORDING MODE IS F
006200           LABEL RECORDS ARE STANDARD
006300           RECORD CONTAINS 130 CHARACTERS
006400           BLOCK CONTAINS 0 RECORDS
006500           DATA RECORD IS SYSOUT-REC.
006600       01  SYSOUT-REC  PIC X(130).
006700
006800      ****** THE SAME AUDIT FILE GOVSCAN APPENDS TO -- OPENED
006900      ****** HERE FOR INPUT ONLY, NEVER FOR OUTPUT
007000       FD  AUDIT
007100           RECORDING MODE IS F
007200           LABEL RECORDS ARE STANDARD
007300           RECORD CONTAINS 200 CHARACTERS
007400           BLOCK CONTAINS 0 RECORDS
007500           DATA RECORD IS AUDIT-REC-DATA.
007600       01  AUDIT-REC-DATA PIC X(200).
007700
007800       WORKING-STORAGE SECTION.
007900
008000       01  FILE-STATUS-CODES.
008100           05  OFCODE                  PIC X(2).
008200               88 CODE-READ     VALUE SPACES.
008210           05  FILLER                  PIC X(2).
008300
008400       COPY AUDITRC.
008500
008600       COPY ABENDRC.
008700
008800       01  WS-SYSOUT-REC.
008900           05  MSG                     PIC X(80).
009000           05  FILLER                  PIC X(50) VALUE SPACES.
009100
009200       77  WS-DATE                     PIC 9(6).
009300
009400       01  COUNTERS-AND-ACCUMULATORS.
009500           05  RECORDS-READ            PIC 9(7) COMP.
009600           05  RECORDS-VALID           PIC 9(7) COMP.
009700           05  RECORDS-FAILED          PIC 9(7) COMP.
009800           05  RECORDS-LINK-BROKEN     PIC 9(7) COMP.
009900           05  WS-KW-SUB               PIC 9(2) COMP.
009910           05  FILLER                  PIC X(04).
010000
010100       01  FLAGS-AND-SWITCHES.
010200           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
010300               88  NO-MORE-DATA         VALUE "N".
010400           05  WS-FIRST-REC-SW         PIC X(01) VALUE "Y".
010500               88  WS-FIRST-RECORD      VALUE "Y".
010510           05  FILLER                  PIC X(03).
010600
010700       01  WS-ONE-CHAR-GROUP.
010800           05  WS-ONE-CHAR             PIC X(01).
010900       01  WS-ONE-DIGIT REDEFINES WS-ONE-CHAR-GROUP PIC 9(01).
011000
011100******************************************************************
011200* THESE FIELDS MIRROR GOVSCAN WORKING-STORAGE EXACTLY -- SEE
011300* GOVSCAN PARAGRAPH 810 AND THE COPYBOOK AUDITRC FOR THE CHAIN
011400* RULE THIS PROGRAM IS RE-PROVING.
011500******************************************************************
011600       01  WS-PREV-CHECK-VALUE          PIC 9(18) COMP-3 VALUE ZERO.
011700       01  WS-CHECK-RAW                 PIC 9(20) COMP-3 VALUE ZERO.
011800       01  WS-CHECK-HI                  PIC 9(20) COMP-3 VALUE ZERO.
011900       01  WS-CHECK-KEY-SUM             PIC 9(09) COMP-3 VALUE ZERO.
012000       01  WS-ID-CHAR-SUM               PIC 9(05) COMP-3 VALUE ZERO.
012100       01  WS-ACTION-WEIGHT             PIC 9(02) COMP-3 VALUE ZERO.
012200       01  WS-RECOMPUTED-CHECK          PIC 9(18) COMP-3 VALUE ZERO.
012300
012400      ******************************************************************
012500      * WS-SEQ-DISPLAY-GROUP REDEFINES THE SEQUENCE NUMBER SO THE
012600      * MISMATCH DIAGNOSTIC CAN SHOW IT AS A PLAIN 6-DIGIT FIELD
012700      * WITHOUT A SEPARATE MOVE FOR EVERY LINE WRITTEN.
012800      ******************************************************************
012900       01  WS-SEQ-DISPLAY-GROUP.
013000           05  WS-SEQ-DISPLAY          PIC 9(06).
013100       01  WS-SEQ-DISPLAY-ALT REDEFINES WS-SEQ-DISPLAY-GROUP
013200                                        PIC 9(06).
013210
013220******************************************************************
013230* FORCED-ABEND FIELDS -- SAME PATTERN GOVSCAN PARAGRAPH 1000
013240* USES.  A DIVIDE-BY-ZERO ON DECLARED FIELDS GIVES A CLEAN,
013250* REPEATABLE SYSTEM ABEND FOR THE OPERATOR TO SEE IN THE JOB
013260* LOG -- NOT THE UNDEFINED-FIELD TRICK OLDER PROGRAMS USED.
013270******************************************************************
013280       01  WS-ABEND-DIVIDEND           PIC 9(1) VALUE 1.
013290       01  WS-ABEND-DIVISOR            PIC 9(1) VALUE ZERO.
013300       01  WS-ABEND-RESULT             PIC 9(1) VALUE ZERO.
013310
013400       PROCEDURE DIVISION.
013500       MAIN-CONTROL.
013600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013700           PERFORM 100-MAINLINE THRU 100-EXIT
013800                   UNTIL NO-MORE-DATA.
013900           PERFORM 999-CLEANUP THRU 999-EXIT.
014000           MOVE +0 TO RETURN-CODE.
014100           GOBACK.
014200
014300       000-HOUSEKEEPING.
014400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014500           DISPLAY "******** BEGIN JOB AUDITVFY ********".
014600           ACCEPT  WS-DATE FROM DATE.
014700           INITIALIZE COUNTERS-AND-ACCUMULATORS.
014800           PERFORM 800-OPEN-FILES THRU 800-EXIT.
014900           PERFORM 900-READ-AUDIT THRU 900-EXIT.
015000           IF NO-MORE-DATA
015100               MOVE "** EMPTY AUDIT FILE -- NOTHING TO VERIFY"
015200                                    TO ABEND-REASON
015300               GO TO 1000-ABEND-RTN.
015400       000-EXIT.
015500           EXIT.
015600
015700       100-MAINLINE.
015800           MOVE "100-MAINLINE" TO PARA-NAME.
015900           PERFORM 150-CHECK-PREV-LINK    THRU 150-EXIT.
016000           PERFORM 200-COMPUTE-CHECK-VALUE THRU 200-EXIT.
016100           IF WS-RECOMPUTED-CHECK = AU-CHECK-VALUE
016200               ADD 1 TO RECORDS-VALID
016300           ELSE
016400               ADD 1 TO RECORDS-FAILED
016500               PERFORM 300-WRITE-MISMATCH THRU 300-EXIT.
016600           MOVE AU-CHECK-VALUE TO WS-PREV-CHECK-VALUE.
016700           MOVE "N" TO WS-FIRST-REC-SW.
016800           PERFORM 900-READ-AUDIT THRU 900-EXIT.
016900       100-EXIT.
017000           EXIT.
017100
017200******************************************************************
017300* 150-CHECK-PREV-LINK -- THE AU-PREV-CHECK STORED ON THIS ENTRY
017400* MUST EQUAL THE CHECK VALUE OF THE ENTRY READ JUST BEFORE IT.
017500* A BROKEN LINK MEANS AN ENTRY WAS DELETED OR THE FILE WAS
017600* RESEQUENCED AFTER GOVSCAN WROTE IT.
017700******************************************************************
017800       150-CHECK-PREV-LINK.
017900           IF WS-FIRST-RECORD
018000               GO TO 150-EXIT.
018100           IF AU-PREV-CHECK NOT = WS-PREV-CHECK-VALUE
018200               ADD 1 TO RECORDS-LINK-BROKEN
018300               MOVE SPACES TO WS-SYSOUT-REC
018400               MOVE AU-SEQ TO WS-SEQ-DISPLAY
018500               STRING "LINK BROKEN AT SEQ=" WS-SEQ-DISPLAY-ALT
018600                      " -- AU-PREV-CHECK DOES NOT MATCH PRIOR"
018700                      " ENTRY -- ENTRY MAY HAVE BEEN DELETED"
018800                      DELIMITED BY SIZE INTO MSG
018900               MOVE WS-SYSOUT-REC TO SYSOUT-REC
019000               WRITE SYSOUT-REC.
019100       150-EXIT.
019200           EXIT.
019300
019400******************************************************************
019500* 200-COMPUTE-CHECK-VALUE -- IDENTICAL ARITHMETIC TO GOVSCAN
019600* PARAGRAPH 810.  DO NOT CHANGE ONE WITHOUT CHANGING THE OTHER.
019700******************************************************************
019800       200-COMPUTE-CHECK-VALUE.
019900           MOVE ZERO TO WS-ID-CHAR-SUM.
020000           PERFORM 205-SUM-ID-DIGIT THRU 205-EXIT
020100                   VARYING WS-KW-SUB FROM 1 BY 1 UNTIL
020200                   WS-KW-SUB > 10.
020300           EVALUATE AU-ACTION
020400               WHEN "ALLOWED "  MOVE 1 TO WS-ACTION-WEIGHT
020500               WHEN "WARNED  "  MOVE 2 TO WS-ACTION-WEIGHT
020600               WHEN "BLOCKED "  MOVE 3 TO WS-ACTION-WEIGHT
020700               WHEN OTHER       MOVE 9 TO WS-ACTION-WEIGHT
020800           END-EVALUATE.
020900           COMPUTE WS-CHECK-KEY-SUM =
021000                   AU-SCAN-DATE + WS-ID-CHAR-SUM + WS-ACTION-WEIGHT +
021100                   AU-PII-COUNT + AU-VIOL-COUNT.
021200           COMPUTE WS-CHECK-RAW =
021300                   (WS-PREV-CHECK-VALUE * 31) + WS-CHECK-KEY-SUM.
021400           COMPUTE WS-CHECK-HI =
021500                   WS-CHECK-RAW / 1000000000000000000.
021600           COMPUTE WS-RECOMPUTED-CHECK =
021700                   WS-CHECK-RAW - (WS-CHECK-HI * 1000000000000000000).
021800       200-EXIT.
021900           EXIT.
022000
022100       205-SUM-ID-DIGIT.
022200           IF AU-PROMPT-ID(WS-KW-SUB:1) IS NUMERIC
022300               MOVE AU-PROMPT-ID(WS-KW-SUB:1) TO WS-ONE-CHAR
022400               ADD WS-ONE-DIGIT TO WS-ID-CHAR-SUM
022500           ELSE
022600               ADD 7 TO WS-ID-CHAR-SUM.
022700       205-EXIT.
022800           EXIT.
022900
023000       300-WRITE-MISMATCH.
023100           MOVE SPACES TO WS-SYSOUT-REC.
023200           MOVE AU-SEQ TO WS-SEQ-DISPLAY.
023300           STRING "CHECK MISMATCH AT SEQ=" WS-SEQ-DISPLAY-ALT
023400                  " STORED=" AU-CHECK-VALUE
023500                  " RECOMPUTED=" WS-RECOMPUTED-CHECK
023600                  DELIMITED BY SIZE INTO MSG
023700           MOVE WS-SYSOUT-REC TO SYSOUT-REC
023800           WRITE SYSOUT-REC.
023900       300-EXIT.
024000           EXIT.
024100
024200       800-OPEN-FILES.
024300           MOVE "800-OPEN-FILES" TO PARA-NAME.
024400           OPEN INPUT AUDIT.
024500           OPEN OUTPUT SYSOUT.
024600       800-EXIT.
024700           EXIT.
024800
024900       850-CLOSE-FILES.
025000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
025100           CLOSE AUDIT, SYSOUT.
025200       850-EXIT.
025300           EXIT.
025400
025500       900-READ-AUDIT.
025600           READ AUDIT INTO AUDIT-RECORD
025700               AT END MOVE "N" TO MORE-DATA-SW
025800               GO TO 900-EXIT
025900           END-READ.
026000           ADD 1 TO RECORDS-READ.
026100       900-EXIT.
026200           EXIT.
026300
026400       999-CLEANUP.
026500           MOVE "999-CLEANUP" TO PARA-NAME.
026600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026700           DISPLAY "** RECORDS READ **".
026800           DISPLAY RECORDS-READ.
026900           DISPLAY "** RECORDS VALID **".
027000           DISPLAY RECORDS-VALID.
027100           DISPLAY "** RECORDS FAILED **".
027200           DISPLAY RECORDS-FAILED.
027300           DISPLAY "** LINK BREAKS **".
027400           DISPLAY RECORDS-LINK-BROKEN.
027500           IF RECORDS-FAILED = ZERO AND RECORDS-LINK-BROKEN = ZERO
027600               DISPLAY "** AUDIT CHAIN VALID **"
027700           ELSE
027800               DISPLAY "** AUDIT CHAIN FAILED -- SEE SYSOUT **".
027900           DISPLAY "******** NORMAL END OF JOB AUDITVFY ********".
028000       999-EXIT.
028100           EXIT.
028200
028300       1000-ABEND-RTN.
028400           MOVE "1000-ABEND-RTN" TO PARA-NAME.
028500           WRITE SYSOUT-REC FROM ABEND-REC.
028600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028700           DISPLAY "*** ABNORMAL END OF JOB-AUDITVFY ***" UPON CONSOLE.
028800           DIVIDE WS-ABEND-DIVIDEND BY WS-ABEND-DIVISOR
028900                   GIVING WS-ABEND-RESULT.
