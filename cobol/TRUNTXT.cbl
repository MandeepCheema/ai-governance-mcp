000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  TRUNTXT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEV Center.
000600       DATE-WRITTEN. 04/20/89.
000700       DATE-COMPILED. 04/20/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         SMALL SUBPROGRAM CALLED FROM GOVSCAN PARAGRAPH 740 TO
001300*         SHORTEN A PROMPT SNIPPET BEFORE IT GOES OUT ON THE
001400*         SYSOUT DIAGNOSTIC LINE.  IF THE TEXT'S ACTUAL LENGTH
001500*         (TRAILING SPACES NOT COUNTED) RUNS PAST THE CALLER'S
001600*         LIMIT THE TEXT IS CUT BACK TO THAT LIMIT AND THE LAST
001700*         THREE CHARACTERS ARE REPLACED WITH "..." SO THE
001800*         OPERATOR CAN SEE AT A GLANCE THE LINE WAS SHORTENED.
001900*
002000******************************************************************
002100* CHANGE LOG
002200* ----------------------------------------------------------------
002300* 042089JS  ORIGINAL SUBPROGRAM FOR THE GOVERNANCE SCAN PROJECT.
002400* 030599TD  Y2K -- NO DATE-SENSITIVE FIELDS IN THIS PROGRAM.
002500* 051509RL  GUARD ADDED FOR A CALLER LIMIT OF 3 OR LESS, WHICH
002600*            WOULD OTHERWISE LEAVE NO ROOM FOR THE "..." MARKER.
002700******************************************************************
002800
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-390.
003200       OBJECT-COMPUTER. IBM-390.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500       INPUT-OUTPUT SECTION.
003600
003700       DATA DIVISION.
003800       FILE SECTION.
003900
004000       WORKING-STORAGE SECTION.
004100       01  MISC-WS-FLDS.
004200           05  WS-SCAN-POS             PIC 9(02) COMP.
004300           05  WS-ACTUAL-LEN           PIC 9(02) COMP.
004400           05  FILLER                  PIC X(04).
004500
004600       01  WS-ONE-CHAR-GROUP.
004700           05  WS-ONE-CHAR             PIC X(01).
004800       01  WS-ONE-DIGIT REDEFINES WS-ONE-CHAR-GROUP PIC 9(01).
004900
005000******************************************************************
005100* WS-MAXLEN-GROUP CARRIES THE CALLER'S LIMIT IN COMP FOR THE
005200* COMPARE LOGIC.  WS-MAXLEN-ALT REDEFINES IT SO A TRACE DISPLAY
005300* (IF ONE IS EVER ADDED) CAN SHOW IT AS ORDINARY ZONED DIGITS
005400* WITHOUT A SEPARATE MOVE.
005500******************************************************************
005600       01  WS-MAXLEN-GROUP.
005700           05  WS-MAXLEN-BIN           PIC 9(02) COMP.
005800       01  WS-MAXLEN-ALT REDEFINES WS-MAXLEN-GROUP PIC 9(02).
005900
006000       LINKAGE SECTION.
006100       01  TEXT                     PIC X(32).
006200       01  TEXT-TBL REDEFINES TEXT.
006300           05  TEXT-BYTE OCCURS 32 TIMES PIC X(01).
006400       01  MAX-LEN                  PIC 9(04).
006500
006600       PROCEDURE DIVISION USING TEXT, MAX-LEN.
006700       MAIN-CONTROL.
006800           IF MAX-LEN > 32
006900               MOVE 32 TO WS-MAXLEN-BIN
007000           ELSE
007100               MOVE MAX-LEN TO WS-MAXLEN-BIN.
007200           IF WS-MAXLEN-BIN <= 3
007300               GO TO MAIN-EXIT.
007400           MOVE 32 TO WS-ACTUAL-LEN.
007500           PERFORM 100-FIND-LAST-CHAR THRU 100-EXIT
007600                   UNTIL WS-ACTUAL-LEN = ZERO
007700                      OR TEXT-BYTE(WS-ACTUAL-LEN) NOT = " ".
007800           IF WS-ACTUAL-LEN > WS-MAXLEN-ALT
007900               MOVE "." TO TEXT-BYTE(WS-MAXLEN-BIN - 2)
008000               MOVE "." TO TEXT-BYTE(WS-MAXLEN-BIN - 1)
008100               MOVE "." TO TEXT-BYTE(WS-MAXLEN-BIN)
008200               PERFORM 200-BLANK-ONE-BYTE THRU 200-EXIT
008300                       VARYING WS-SCAN-POS
008400                       FROM WS-MAXLEN-BIN + 1 BY 1
008500                       UNTIL WS-SCAN-POS > 32.
008600       MAIN-EXIT.
008700           EXIT.
008800           GOBACK.
008900
009000       100-FIND-LAST-CHAR.
009100           SUBTRACT 1 FROM WS-ACTUAL-LEN.
009200       100-EXIT.
009300           EXIT.
009400
009500       200-BLANK-ONE-BYTE.
009600           MOVE " " TO TEXT-BYTE(WS-SCAN-POS).
009700       200-EXIT.
009800           EXIT.
